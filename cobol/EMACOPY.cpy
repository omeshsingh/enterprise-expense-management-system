000100******************************************************************00000100
000200*    EMACOPY  --  EXPENSE CLAIM MAINTENANCE TRANSACTION RECORD    *00000200
000300*    DRIVES 200/210/220 CREATE-UPDATE-DELETE IN EXBMAINT          *00000300
000400******************************************************************00000400
000500 01  EMA-ACTION-REC.                                              00000500
000600     05  EMA-ACTION-CODE         PIC X(01).                       00000600
000700         88  EMA-ACTION-CREATE         VALUE 'C'.                 00000700
000800         88  EMA-ACTION-UPDATE         VALUE 'U'.                 00000800
000900         88  EMA-ACTION-DELETE         VALUE 'D'.                 00000900
001000     05  EMA-EXPENSE-ID          PIC 9(09).                       00001000
001100     05  EMA-USER-ID             PIC 9(09).                       00001100
001200     05  EMA-USERNAME            PIC X(50).                       00001200
001300     05  EMA-MANAGER-ID          PIC 9(09).                       00001300
001400     05  EMA-CATEGORY-ID         PIC 9(09).                       00001400
001500     05  EMA-CATEGORY-NAME       PIC X(100).                      00001500
001600     05  EMA-DESCRIPTION         PIC X(255).                      00001600
001700     05  EMA-AMOUNT              PIC S9(9)V99 COMP-3.             00001700
001800     05  EMA-EXPENSE-DATE        PIC 9(08).                       00001800
001900     05  FILLER                  PIC X(10).                       00001900
