000100******************************************************************00000100
000200*    RPTREQCOPY  --  MANAGEMENT REPORT DATE-RANGE PARAMETER CARD  *00000200
000300*    ONE CARD TELLS EXBRPT THE REPORTING WINDOW                   *00000300
000400******************************************************************00000400
000500 01  RPQ-REQUEST-REC.                                             00000500
000600     05  RPQ-START-DATE          PIC 9(08).                       00000600
000700     05  RPQ-END-DATE            PIC 9(08).                       00000700
000800     05  FILLER                  PIC X(24).                       00000800
