000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              00000200
000300****************************************************************  00000300
000400 IDENTIFICATION DIVISION.                                         00000400
000500 PROGRAM-ID.    EXBQUEUE.                                         00000500
000600 AUTHOR.        D STOUT.                                          00000600
000700 INSTALLATION.  SYSTEMS GROUP - BATCH DEVELOPMENT.                00000700
000800 DATE-WRITTEN.  04/23/91.                                         00000800
000900 DATE-COMPILED.                                                   00000900
001000 SECURITY.      NON-CONFIDENTIAL.                                 00001000
001100*                                                                 00001100
001200****************************************************************  00001200
001300* CHANGE LOG                                                      00001300
001400*                                                                 00001400
001500* 04/23/91  DRS  ORIG    INITIAL WRITE - PENDING-APPROVAL QUEUE   00001500
001600*                        LISTING FOR ONE REQUESTING USER.         00001600
001700* 02/14/92  WLT  CR0079  ADMIN-OR-FINANCE NOW ONLY ADDS THE       00001700
001800*                        FINANCE QUEUE ONCE -- A USER HOLDING     00001800
001900*                        BOTH ROLES WAS GETTING DUPLICATE LINES.  00001900
002000* 11/02/93  WLT  CR0204  QUEUE NOW ORDERED BY CREATED-AT ASC TO   00002000
002100*                        MATCH THE ON-LINE SCREEN'S DEFAULT SORT. 00002100
002200* 09/21/98  RFG  Y2K01   CREATED-AT CONFIRMED CCYYMMDD/HHMMSS.    00002200
002300*                        NO CHANGE REQUIRED.                      00002300
002400* 02/17/05  MBQ  CR0412  QUEUE TABLE SIZE RAISED TO MATCH THE     00002400
002500*                        EXPENSE MASTER TABLE SIZE IN EXBAPPR.    00002500
002550* 09/12/05  TNW  CR0429  OPEN FAILURES ON QUEUE-REQUEST/QUEUE-    00002550
002560*                        REPORT WERE NEVER CHECKED -- ADDED THE  00002560
002570*                        OLD 999-FATAL-ERROR EXIT WE USE ON THE  00002570
002580*                        ON-LINE SIDE SO A BAD OPEN STOPS THE    00002580
002590*                        RUN INSTEAD OF READING A CLOSED FILE.   00002590
002600****************************************************************  00002600
002700*                                                                 00002700
002800* THIS PROGRAM BUILDS ONE REQUESTING USER'S PENDING-APPROVAL      00002800
002900* WORK QUEUE.  THE REQUEST CARD CARRIES THE USER'S ROLE FLAGS;    00002900
003000* THE SET OF STATUSES THAT USER MAY ACT ON IS DERIVED FROM THOSE  00003000
003100* FLAGS, THE EXPENSE MASTER IS SCANNED FOR MATCHING RECORDS, AND  00003100
003200* THE RESULT IS LISTED OLDEST-FIRST BY CREATED-AT.  THE INSERTION 00003200
003300* SORT BELOW IS THE SAME TECHNIQUE USED BY THE SHOP'S ADSORT      00003300
003400* UTILITY, RESTATED HERE SINCE THE QUEUE IS TOO SMALL TO JUSTIFY  00003400
003500* AN EXTERNAL SORT STEP.                                          00003500
003600*                                                                 00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER. IBM-370.                                        00003900
004000 OBJECT-COMPUTER. IBM-370.                                        00004000
004100 SPECIAL-NAMES.                                                   00004100
004200     C01 IS TOP-OF-FORM.                                          00004200
004300 INPUT-OUTPUT SECTION.                                            00004300
004400 FILE-CONTROL.                                                    00004400
004500     SELECT EXPENSE-MASTER ASSIGN TO EXPMAST                      00004500
004600         ORGANIZATION IS SEQUENTIAL                               00004600
004700         FILE STATUS IS WS-EXPMAST-STATUS.                        00004700
004800     SELECT QUEUE-REQUEST ASSIGN TO QUEUEREQ                      00004800
004900         ORGANIZATION IS SEQUENTIAL                               00004900
005000         FILE STATUS IS WS-QUEREQ-STATUS.                         00005000
005100     SELECT QUEUE-REPORT ASSIGN TO QUERPT                         00005100
005200         ORGANIZATION IS SEQUENTIAL                               00005200
005300         FILE STATUS IS WS-QUERPT-STATUS.                         00005300
005400*                                                                 00005400
005500 DATA DIVISION.                                                   00005500
005600 FILE SECTION.                                                    00005600
005700 FD  EXPENSE-MASTER                                               00005700
005800     RECORDING MODE IS F.                                         00005800
005900 01  EXP-MASTER-REC.                                              00005900
006000 COPY EXPCOPY REPLACING ==:TAG:== BY ==EXP==.                     00006000
006100*                                                                 00006100
006200 FD  QUEUE-REQUEST                                                00006200
006300     RECORDING MODE IS F.                                         00006300
006400 COPY QREQCOPY.                                                   00006400
006500*                                                                 00006500
006600 FD  QUEUE-REPORT                                                 00006600
006700     RECORDING MODE IS F.                                         00006700
006800 01  REPORT-RECORD                   PIC X(132).                  00006800
006900*                                                                 00006900
007000 WORKING-STORAGE SECTION.                                         00007000
007100 01  SYSTEM-DATE-AND-TIME.                                        00007100
007200     05  CURRENT-DATE-8              PIC 9(08).                   00007200
007300     05  CURRENT-DATE-8R REDEFINES CURRENT-DATE-8.                00007300
007400         10  CURRENT-CCYY            PIC 9(04).                   00007400
007500         10  CURRENT-MM              PIC 9(02).                   00007500
007600         10  CURRENT-DD              PIC 9(02).                   00007600
007610     05  CURRENT-TIME-6              PIC 9(06).                   00007610
007620     05  CURRENT-TIME-6R REDEFINES CURRENT-TIME-6.                00007620
007630         10  CURRENT-HH              PIC 9(02).                   00007630
007640         10  CURRENT-MN              PIC 9(02).                   00007640
007650         10  CURRENT-SS              PIC 9(02).                   00007650
007700*                                                                 00007700
007800 01  WS-FILE-STATUS-FIELDS.                                       00007800
007900     05  WS-EXPMAST-STATUS           PIC X(02) VALUE SPACES.      00007900
008000         88  WS-EXPMAST-OK                 VALUE '00'.            00008000
008100         88  WS-EXPMAST-EOF                VALUE '10'.            00008100
008200     05  WS-QUEREQ-STATUS            PIC X(02) VALUE SPACES.      00008200
008300         88  WS-QUEREQ-OK                  VALUE '00'.            00008300
008400     05  WS-QUERPT-STATUS            PIC X(02) VALUE SPACES.      00008400
008500         88  WS-QUERPT-OK                  VALUE '00'.            00008500
008600*                                                                 00008600
008700 01  WS-ROLE-SWITCHES.                                            00008700
008900*                                                                 00008900
008950 77  WS-INCL-SUBMITTED-SW            PIC X(01) VALUE 'N'.         00008950
008960     88  WS-INCLUDE-SUBMITTED             VALUE 'Y'.              00008960
009000     05  WS-INCL-PEND-FIN-SW         PIC X(01) VALUE 'N'.         00009000
009100         88  WS-INCLUDE-PEND-FIN           VALUE 'Y'.             00009100
009200*                                                                 00009200
009300 01  WS-EXPENSE-TABLE.                                            00009300
009400     05  WS-EXPENSE-COUNT            PIC S9(9) COMP VALUE +0.     00009400
009500     05  WS-EXPENSE-ENTRY OCCURS 5000 TIMES                       00009500
009600                      INDEXED BY EXP-IX.                          00009600
009700 COPY EXPCOPY REPLACING ==:TAG:== BY ==TBL==.                     00009700
009800*                                                                 00009800
009900 01  WS-QUEUE-TABLE.                                              00009900
010000     05  WS-QUEUE-COUNT              PIC S9(9) COMP VALUE +0.     00010000
010100     05  WS-QUEUE-ENTRY OCCURS 5000 TIMES                         00010100
010200                      INDEXED BY QUE-IX, INS-IX.                  00010200
010300         10  QUE-EXPENSE-ID          PIC 9(09).                   00010300
010400         10  QUE-USERNAME            PIC X(50).                   00010400
010500         10  QUE-CATEGORY-NAME       PIC X(100).                  00010500
010600         10  QUE-AMOUNT              PIC S9(9)V99 COMP-3.         00010600
010700         10  QUE-STATUS              PIC X(28).                   00010700
010800         10  QUE-CREATED-AT          PIC 9(14).                   00010800
010900         10  FILLER                  PIC X(10).                   00010900
011000*                                                                 00011000
011100 01  WS-SORT-WORK-FIELDS.                                         00011100
011200     05  WS-INSERT-EXPENSE-ID        PIC 9(09).                   00011200
011300     05  WS-INSERT-USERNAME          PIC X(50).                   00011300
011400     05  WS-INSERT-CATEGORY-NAME     PIC X(100).                  00011400
011500     05  WS-INSERT-AMOUNT            PIC S9(9)V99 COMP-3.         00011500
011600     05  WS-INSERT-STATUS            PIC X(28).                   00011600
011700     05  WS-INSERT-CREATED-AT        PIC 9(14).                   00011700
011800*                                                                 00011800
011900 01  REPORT-TOTALS.                                               00011900
012000     05  NUM-QUEUE-ENTRIES           PIC S9(9) COMP-3 VALUE +0.   00012000
012100*                                                                 00012100
012200 01  RPT-HEADER1.                                                 00012200
012300     05  FILLER   PIC X(20) VALUE 'EXBQUEUE - PENDING '.          00012300
012400     05  FILLER   PIC X(22) VALUE 'APPROVAL QUEUE FOR   '.        00012400
012500     05  RPT-HDR-USER             PIC X(50).                      00012500
012600     05  FILLER   PIC X(01) VALUE SPACES.                         00012600
012700     05  RPT-HDR-MM       PIC 99.                                 00012700
012800     05  FILLER   PIC X(01) VALUE '/'.                            00012800
012900     05  RPT-HDR-DD       PIC 99.                                 00012900
013000     05  FILLER   PIC X(01) VALUE '/'.                            00013000
013100     05  RPT-HDR-CCYY     PIC 9999.                               00013100
013200     05  FILLER   PIC X(31) VALUE SPACES.                         00013200
013300*                                                                 00013300
013400 01  QUE-DETAIL-LINE.                                             00013400
013500     05  FILLER                  PIC X(05) VALUE SPACES.          00013500
013600     05  QDL-EXPENSE-ID          PIC ZZZZZZZZ9.                   00013600
013700     05  FILLER                  PIC X(02) VALUE SPACES.          00013700
013800     05  QDL-USERNAME            PIC X(20).                       00013800
013900     05  FILLER                  PIC X(02) VALUE SPACES.          00013900
014000     05  QDL-CATEGORY-NAME       PIC X(20).                       00014000
014100     05  FILLER                  PIC X(02) VALUE SPACES.          00014100
014200     05  QDL-AMOUNT              PIC Z,ZZZ,ZZ9.99.                00014200
014300     05  FILLER                  PIC X(02) VALUE SPACES.          00014300
014400     05  QDL-STATUS              PIC X(25).                       00014400
014500     05  FILLER                  PIC X(43) VALUE SPACES.          00014500
014600*                                                                 00014600
014700 01  QUE-TOTALS-DETAIL.                                           00014700
014800     05  QTD-LABEL    PIC X(30) VALUE SPACES.                     00014800
014900     05  QTD-VALUE    PIC ZZZ,ZZZ,ZZ9.                            00014900
015000     05  FILLER   PIC X(93) VALUE SPACES.                         00015000
015100*                                                                 00015100
015200****************************************************************  00015200
015300 PROCEDURE DIVISION.                                              00015300
015400****************************************************************  00015400
015500*                                                                 00015500
015600 000-MAIN.                                                        00015600
015700     ACCEPT CURRENT-DATE-8 FROM DATE YYYYMMDD.                    00015700
015710     ACCEPT CURRENT-TIME-6 FROM TIME.                             00015710
015800     DISPLAY 'EXBQUEUE - PENDING-APPROVAL QUEUE RUN STARTING'     00015800
015810         ' AT ' CURRENT-HH ':' CURRENT-MN ':' CURRENT-SS.         00015810
015900     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00015900
016000     PERFORM 705-LOAD-EXPENSE-TABLE.                              00016000
016100     PERFORM 715-READ-REQUEST-CARD.                               00016100
016200     PERFORM 720-BUILD-ROLE-SET.                                  00016200
016300     PERFORM 730-SELECT-QUEUE-ENTRIES.                            00016300
016400     PERFORM 738-INSERTION-SORT-QUEUE.                            00016400
016500     PERFORM 800-INIT-REPORT.                                     00016500
016600     PERFORM 740-PRINT-QUEUE.                                     00016600
016700     PERFORM 850-REPORT-CONTROL-TOTALS.                           00016700
016800     PERFORM 790-CLOSE-FILES.                                     00016800
016900     DISPLAY 'EXBQUEUE - PENDING-APPROVAL QUEUE RUN COMPLETE'.    00016900
017000     GOBACK.                                                      00017000
017100*                                                                 00017100
017200 700-OPEN-FILES.                                                  00017200
017210*    OLD-STYLE ERROR EXIT -- IF EITHER FILE WON'T OPEN THERE IS   00017210
017220*    NO QUEUE TO PRODUCE, SO WE FALL OUT TO THE FATAL-ERROR       00017220
017230*    ROUTINE RATHER THAN LIMPING ALONG ON A CLOSED FILE.          00017230
017300     OPEN INPUT  QUEUE-REQUEST.                                   00017300
017310     IF NOT WS-QUEREQ-OK                                          00017310
017320         GO TO 999-FATAL-ERROR                                    00017320
017330     END-IF.                                                      00017330
017400     OPEN OUTPUT QUEUE-REPORT.                                    00017400
017410     IF NOT WS-QUERPT-OK                                          00017410
017420         GO TO 999-FATAL-ERROR                                    00017420
017430     END-IF.                                                      00017430
017440*                                                                 00017440
017450     GO TO 700-EXIT.                                              00017450
017460*                                                                 00017460
017470 999-FATAL-ERROR.                                                 00017470
017480     DISPLAY 'EXBQUEUE - FATAL - QUEUE FILE OPEN FAILED, REQ='    00017480
017490             WS-QUEREQ-STATUS ' RPT=' WS-QUERPT-STATUS.           00017490
017500     MOVE 16 TO RETURN-CODE.                                      00017500
017510     GOBACK.                                                      00017510
017520*                                                                 00017520
017530 700-EXIT.                                                        00017530
017540     EXIT.                                                        00017540
017550*                                                                 00017550
017600 705-LOAD-EXPENSE-TABLE.                                          00017600
017700     OPEN INPUT EXPENSE-MASTER.                                   00017700
017800     IF WS-EXPMAST-OK                                             00017800
017900        PERFORM 705-READ-EXPENSE-LOOP UNTIL WS-EXPMAST-EOF        00017900
018000     END-IF.                                                      00018000
018100     CLOSE EXPENSE-MASTER.                                        00018100
018200*                                                                 00018200
018300 705-READ-EXPENSE-LOOP.                                           00018300
018400     READ EXPENSE-MASTER                                          00018400
018500         AT END                                                   00018500
018600             SET WS-EXPMAST-EOF TO TRUE                           00018600
018700     END-READ.                                                    00018700
018800     IF NOT WS-EXPMAST-EOF                                        00018800
018900        ADD 1 TO WS-EXPENSE-COUNT                                 00018900
019000        SET EXP-IX TO WS-EXPENSE-COUNT                            00019000
019100        MOVE EXP-MASTER-REC TO WS-EXPENSE-ENTRY(EXP-IX)           00019100
019200     END-IF.                                                      00019200
019300*                                                                 00019300
019400 715-READ-REQUEST-CARD.                                           00019400
019500     READ QUEUE-REQUEST                                           00019500
019600         AT END                                                   00019600
019700             DISPLAY 'NO REQUEST CARD PRESENT - QUEUE IS EMPTY'   00019700
019800     END-READ.                                                    00019800
019900*                                                                 00019900
020000 720-BUILD-ROLE-SET.                                              00020000
020100     IF QRQ-HOLDS-ROLE-MANAGER                                    00020100
020200        SET WS-INCLUDE-SUBMITTED TO TRUE                          00020200
020300     END-IF.                                                      00020300
020400     IF QRQ-HOLDS-ROLE-ADMIN OR QRQ-HOLDS-ROLE-FINANCE            00020400
020500        SET WS-INCLUDE-PEND-FIN TO TRUE                           00020500
020600     END-IF.                                                      00020600
020700*                                                                 00020700
020800 730-SELECT-QUEUE-ENTRIES.                                        00020800
020900     PERFORM 730-SELECT-LOOP                                      00020900
021000         VARYING EXP-IX FROM 1 BY 1                               00021000
021100         UNTIL EXP-IX > WS-EXPENSE-COUNT.                         00021100
021200*                                                                 00021200
021300 730-SELECT-LOOP.                                                 00021300
021400     IF (WS-INCLUDE-SUBMITTED AND TBL-ST-SUBMITTED(EXP-IX))       00021400
021500       OR (WS-INCLUDE-PEND-FIN AND TBL-ST-PENDING-FINANCE(EXP-IX))00021500
021600        PERFORM 735-ADD-QUEUE-ENTRY                               00021600
021700     END-IF.                                                      00021700
021800*                                                                 00021800
021900 735-ADD-QUEUE-ENTRY.                                             00021900
022000     ADD 1 TO WS-QUEUE-COUNT.                                     00022000
022100     SET QUE-IX TO WS-QUEUE-COUNT.                                00022100
022200     MOVE TBL-EXPENSE-ID(EXP-IX)     TO QUE-EXPENSE-ID(QUE-IX).   00022200
022300     MOVE TBL-USERNAME(EXP-IX)       TO QUE-USERNAME(QUE-IX).     00022300
022400     MOVE TBL-CATEGORY-NAME(EXP-IX)  TO QUE-CATEGORY-NAME(QUE-IX).00022400
022500     MOVE TBL-AMOUNT(EXP-IX)         TO QUE-AMOUNT(QUE-IX).       00022500
022600     MOVE TBL-STATUS(EXP-IX)         TO QUE-STATUS(QUE-IX).       00022600
022700     COMPUTE QUE-CREATED-AT(QUE-IX) =                             00022700
022800          TBL-CREATED-DATE(EXP-IX) * 1000000                      00022800
022900               + TBL-CREATED-TIME(EXP-IX).                        00022900
023000*                                                                 00023000
023100 738-INSERTION-SORT-QUEUE.                                        00023100
023200     PERFORM 738-SORT-OUTER-LOOP                                  00023200
023300         VARYING QUE-IX FROM 2 BY 1                               00023300
023400         UNTIL QUE-IX > WS-QUEUE-COUNT.                           00023400
023500*                                                                 00023500
023600 738-SORT-OUTER-LOOP.                                             00023600
023700     MOVE QUE-EXPENSE-ID(QUE-IX)      TO WS-INSERT-EXPENSE-ID.    00023700
023800     MOVE QUE-USERNAME(QUE-IX)        TO WS-INSERT-USERNAME.      00023800
023900     MOVE QUE-CATEGORY-NAME(QUE-IX)   TO WS-INSERT-CATEGORY-NAME. 00023900
024000     MOVE QUE-AMOUNT(QUE-IX)          TO WS-INSERT-AMOUNT.        00024000
024100     MOVE QUE-STATUS(QUE-IX)          TO WS-INSERT-STATUS.        00024100
024200     MOVE QUE-CREATED-AT(QUE-IX)      TO WS-INSERT-CREATED-AT.    00024200
024300     SET INS-IX TO QUE-IX.                                        00024300
024400     SET INS-IX DOWN BY 1.                                        00024400
024500     PERFORM 738-SHIFT-LOOP                                       00024500
024600         UNTIL INS-IX < 1                                         00024600
024700         OR QUE-CREATED-AT(INS-IX) NOT > WS-INSERT-CREATED-AT.    00024700
024800     MOVE WS-INSERT-EXPENSE-ID     TO QUE-EXPENSE-ID(INS-IX + 1). 00024800
024900     MOVE WS-INSERT-USERNAME       TO QUE-USERNAME(INS-IX + 1).   00024900
025000     MOVE WS-INSERT-CATEGORY-NAME  TO                             00025000
025100          QUE-CATEGORY-NAME(INS-IX + 1).                          00025100
025200     MOVE WS-INSERT-AMOUNT         TO QUE-AMOUNT(INS-IX + 1).     00025200
025300     MOVE WS-INSERT-STATUS         TO QUE-STATUS(INS-IX + 1).     00025300
025400     MOVE WS-INSERT-CREATED-AT     TO QUE-CREATED-AT(INS-IX + 1). 00025400
025500*                                                                 00025500
025600 738-SHIFT-LOOP.                                                  00025600
025700     MOVE QUE-EXPENSE-ID(INS-IX)     TO                           00025700
025800          QUE-EXPENSE-ID(INS-IX + 1).                             00025800
025900     MOVE QUE-USERNAME(INS-IX)       TO                           00025900
026000          QUE-USERNAME(INS-IX + 1).                               00026000
026100     MOVE QUE-CATEGORY-NAME(INS-IX)  TO                           00026100
026200          QUE-CATEGORY-NAME(INS-IX + 1).                          00026200
026300     MOVE QUE-AMOUNT(INS-IX)         TO                           00026300
026400          QUE-AMOUNT(INS-IX + 1).                                 00026400
026500     MOVE QUE-STATUS(INS-IX)         TO                           00026500
026600          QUE-STATUS(INS-IX + 1).                                 00026600
026700     MOVE QUE-CREATED-AT(INS-IX)     TO                           00026700
026800          QUE-CREATED-AT(INS-IX + 1).                             00026800
026900     SET INS-IX DOWN BY 1.                                        00026900
027000*                                                                 00027000
027100 740-PRINT-QUEUE.                                                 00027100
027200     PERFORM 745-PRINT-QUEUE-LOOP                                 00027200
027300         VARYING QUE-IX FROM 1 BY 1                               00027300
027400         UNTIL QUE-IX > WS-QUEUE-COUNT.                           00027400
027500*                                                                 00027500
027600 745-PRINT-QUEUE-LOOP.                                            00027600
027700     MOVE SPACES                 TO QUE-DETAIL-LINE.              00027700
027800     MOVE QUE-EXPENSE-ID(QUE-IX)    TO QDL-EXPENSE-ID.            00027800
027900     MOVE QUE-USERNAME(QUE-IX)      TO QDL-USERNAME.              00027900
028000     MOVE QUE-CATEGORY-NAME(QUE-IX) TO QDL-CATEGORY-NAME.         00028000
028100     MOVE QUE-AMOUNT(QUE-IX)        TO QDL-AMOUNT.                00028100
028200     MOVE QUE-STATUS(QUE-IX)        TO QDL-STATUS.                00028200
028300     WRITE REPORT-RECORD FROM QUE-DETAIL-LINE.                    00028300
028400     ADD 1 TO NUM-QUEUE-ENTRIES.                                  00028400
028500*                                                                 00028500
028600 790-CLOSE-FILES.                                                 00028600
028700     CLOSE QUEUE-REQUEST.                                         00028700
028800     CLOSE QUEUE-REPORT.                                          00028800
028900*                                                                 00028900
029000 800-INIT-REPORT.                                                 00029000
029100     MOVE QRQ-REQUESTOR-USERNAME  TO RPT-HDR-USER.                00029100
029200     MOVE CURRENT-MM              TO RPT-HDR-MM.                  00029200
029300     MOVE CURRENT-DD              TO RPT-HDR-DD.                  00029300
029400     MOVE CURRENT-CCYY            TO RPT-HDR-CCYY.                00029400
029500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER ADVANCING PAGE.   00029500
029600*                                                                 00029600
029700 850-REPORT-CONTROL-TOTALS.                                       00029700
029800     MOVE SPACES TO QUE-TOTALS-DETAIL.                            00029800
029900     MOVE 'TOTAL PENDING-APPROVAL QUEUE ENTRIES'                  00029900
030000                                 TO QTD-LABEL.                    00030000
030100     MOVE NUM-QUEUE-ENTRIES      TO QTD-VALUE.                    00030100
030200     WRITE REPORT-RECORD FROM QUE-TOTALS-DETAIL                   00030200
030300         AFTER ADVANCING 2 LINES.                                 00030300
