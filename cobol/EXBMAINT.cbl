000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              00000200
000300****************************************************************  00000300
000400 IDENTIFICATION DIVISION.                                         00000400
000500 PROGRAM-ID.    EXBMAINT.                                         00000500
000600 AUTHOR.        D STOUT.                                          00000600
000700 INSTALLATION.  SYSTEMS GROUP - BATCH DEVELOPMENT.                00000700
000800 DATE-WRITTEN.  04/09/91.                                         00000800
000900 DATE-COMPILED.                                                   00000900
001000 SECURITY.      NON-CONFIDENTIAL.                                 00001000
001100*                                                                 00001100
001200****************************************************************  00001200
001300* CHANGE LOG                                                      00001300
001400*                                                                 00001400
001500* 04/09/91  DRS  ORIG    INITIAL WRITE - EXPENSE CLAIM ADD/       00001500
001600*                        CHANGE/DELETE MAINTENANCE RUN.           00001600
001700* 09/30/91  DRS  CR0037  REJECTED DOLLAR LIMIT EDIT MOVED TO      00001700
001800*                        EXBAPPR -- THIS PROGRAM NO LONGER        00001800
001900*                        TOUCHES THE APPROVAL THRESHOLD.          00001900
002000* 02/14/92  WLT  CR0079  AMOUNT AND EXPENSE DATE EDITS ADDED      00002000
002100*                        PER AUDIT FINDING -- ZERO/NEGATIVE       00002100
002200*                        AMOUNTS AND FUTURE-DATED CLAIMS WERE     00002200
002300*                        GETTING THROUGH TO THE MASTER.           00002300
002400* 11/02/93  WLT  CR0204  AUDIT LOG CALL ADDED ON ADD AND CHANGE.  00002400
002500* 06/18/96  MBQ  CR0266  DELETE NO LONGER PHYSICALLY REMOVES THE  00002500
002600*                        RECORD -- ENTRY IS FLAGGED DELETED AND   00002600
002700*                        DROPPED ON THE MASTER REWRITE PASS.      00002700
002800* 09/21/98  RFG  Y2K01   EXPENSE-DATE AND ALL TIMESTAMPS CONFIRM  00002800
002900*                        CCYYMMDD/HHMMSS.  NO 2-DIGIT YEAR DATA   00002900
003000*                        IN THIS PROGRAM.  NO CHANGE REQUIRED.    00003000
003100* 03/08/00  JKH  CR0301  RESUBMISSION RULE ADDED -- A CHANGE TO   00003100
003200*                        A REJECTED OR SUBMITTED CLAIM NOW RESETS 00003200
003300*                        STATUS BACK TO SUBMITTED.                00003300
003400* 02/17/05  MBQ  CR0412  NEXT-EXPENSE-ID NOW DERIVED FROM THE     00003400
003500*                        MASTER ON EVERY RUN -- GENERATOR FILE    00003500
003600*                        RETIRED.                                 00003600
003610* 09/12/05  TNW  CR0429  AUDITLOG WRITE FAILURE ON ADD/CHANGE WAS 00003610
003620*                        ONLY GOING TO THE CONSOLE -- CHANGED TO  00003620
003630*                        LOG TO ERROR-REPORT LIKE ANY OTHER BAD   00003630
003640*                        ACTION, PER THE AUDITLOG CR0360 NOTE     00003640
003650*                        THAT THE CALLER OWNS ITS OWN REPORTING.  00003650
003700****************************************************************  00003700
003800*                                                                 00003800
003900* THIS PROGRAM APPLIES EXPENSE CLAIM MAINTENANCE TRANSACTIONS --  00003900
004000* ADD, CHANGE AND DELETE -- AGAINST THE EXPENSE MASTER.  THE      00004000
004100* MASTER IS READ ENTIRELY INTO A WORKING-STORAGE TABLE, UPDATED   00004100
004200* IN PLACE, AND REWRITTEN AT END OF RUN.  THE MASTER IS NOT       00004200
004300* KEYED -- EXPENSE-ID LOOKUP IS A SEQUENTIAL SEARCH OF THE        00004300
004400* TABLE, WHICH IS SMALL ENOUGH TO HOLD IN STORAGE.                00004400
004500*                                                                 00004500
004600 ENVIRONMENT DIVISION.                                            00004600
004700 CONFIGURATION SECTION.                                           00004700
004800 SOURCE-COMPUTER. IBM-370.                                        00004800
004900 OBJECT-COMPUTER. IBM-370.                                        00004900
005000 SPECIAL-NAMES.                                                   00005000
005100     C01 IS TOP-OF-FORM.                                          00005100
005200 INPUT-OUTPUT SECTION.                                            00005200
005300 FILE-CONTROL.                                                    00005300
005400     SELECT EXPENSE-MASTER ASSIGN TO EXPMAST                      00005400
005500         ORGANIZATION IS SEQUENTIAL                               00005500
005600         FILE STATUS IS WS-EXPMAST-STATUS.                        00005600
005700     SELECT MAINTENANCE-ACTIONS ASSIGN TO EMAACTNS                00005700
005800         ORGANIZATION IS SEQUENTIAL                               00005800
005900         FILE STATUS IS WS-EMAACTN-STATUS.                        00005900
006000     SELECT ERROR-REPORT ASSIGN TO ERRRPT                         00006000
006100         ORGANIZATION IS SEQUENTIAL                               00006100
006200         FILE STATUS IS WS-ERRRPT-STATUS.                         00006200
006300     SELECT AUDIT-LOG-SCAN ASSIGN TO AUDITLOG                     00006300
006400         ORGANIZATION IS SEQUENTIAL                               00006400
006500         FILE STATUS IS WS-AUDSCAN-STATUS.                        00006500
006600*                                                                 00006600
006700 DATA DIVISION.                                                   00006700
006800 FILE SECTION.                                                    00006800
006900 FD  EXPENSE-MASTER                                               00006900
007000     RECORDING MODE IS F.                                         00007000
007100 01  EXP-MASTER-REC.                                              00007100
007200 COPY EXPCOPY REPLACING ==:TAG:== BY ==EXP==.                     00007200
007300*                                                                 00007300
007400 FD  MAINTENANCE-ACTIONS                                          00007400
007500     RECORDING MODE IS F.                                         00007500
007600 COPY EMACOPY.                                                    00007600
007700*                                                                 00007700
007800 FD  ERROR-REPORT                                                 00007800
007900     RECORDING MODE IS F.                                         00007900
008000 01  REPORT-RECORD                   PIC X(132).                  00008000
008100*                                                                 00008100
008200 FD  AUDIT-LOG-SCAN                                               00008200
008300     RECORDING MODE IS F.                                         00008300
008400 COPY AUDCOPY.                                                    00008400
008500*                                                                 00008500
008600 WORKING-STORAGE SECTION.                                         00008600
008700 01  SYSTEM-DATE-AND-TIME.                                        00008700
008800     05  CURRENT-DATE-8              PIC 9(08).                   00008800
008900     05  CURRENT-DATE-8R REDEFINES CURRENT-DATE-8.                00008900
009000         10  CURRENT-CCYY            PIC 9(04).                   00009000
009100         10  CURRENT-MM              PIC 9(02).                   00009100
009200         10  CURRENT-DD              PIC 9(02).                   00009200
009300     05  CURRENT-TIME-6              PIC 9(06).                   00009300
009310     05  CURRENT-TIME-6R REDEFINES CURRENT-TIME-6.                00009310
009320         10  CURRENT-HH              PIC 9(02).                   00009320
009330         10  CURRENT-MN              PIC 9(02).                   00009330
009340         10  CURRENT-SS              PIC 9(02).                   00009340
009400*                                                                 00009400
009500 01  WS-FILE-STATUS-FIELDS.                                       00009500
009600     05  WS-EXPMAST-STATUS           PIC X(02) VALUE SPACES.      00009600
009700         88  WS-EXPMAST-OK                 VALUE '00'.            00009700
009800         88  WS-EXPMAST-EOF                VALUE '10'.            00009800
009900     05  WS-EMAACTN-STATUS           PIC X(02) VALUE SPACES.      00009900
010000         88  WS-EMAACTN-OK                 VALUE '00'.            00010000
010100         88  WS-EMAACTN-EOF                VALUE '10'.            00010100
010200     05  WS-ERRRPT-STATUS            PIC X(02) VALUE SPACES.      00010200
010300         88  WS-ERRRPT-OK                  VALUE '00'.            00010300
010400     05  WS-AUDSCAN-STATUS           PIC X(02) VALUE SPACES.      00010400
010500         88  WS-AUDSCAN-OK                 VALUE '00'.            00010500
010600         88  WS-AUDSCAN-EOF                VALUE '10'.            00010600
010700*                                                                 00010700
010800 01  WS-SWITCHES.                                                 00010800
010900     05  WS-ACTIONS-EOF-SW           PIC X(01) VALUE 'N'.         00010900
011000         88  WS-ACTIONS-EOF                VALUE 'Y'.             00011000
011100     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.         00011100
011200         88  WS-EXPENSE-FOUND              VALUE 'Y'.             00011200
011300*                                                                 00011300
011400 01  WS-EXPENSE-TABLE.                                            00011400
011500     05  WS-EXPENSE-COUNT            PIC S9(9) COMP VALUE +0.     00011500
011600     05  WS-EXPENSE-ENTRY OCCURS 5000 TIMES                       00011600
011700                      INDEXED BY EXP-IX.                          00011700
011800 COPY EXPCOPY REPLACING ==:TAG:== BY ==TBL==.                     00011800
011900*                                                                 00011900
012000 01  WS-WORK-COUNTERS.                                            00012000
012100     05  WS-NEXT-EXPENSE-ID          PIC 9(09) VALUE 1.           00012100
012200     05  WS-NEXT-AUDIT-ID            PIC 9(09) VALUE 1.           00012200
012300*                                                                 00012300
012400 01  WS-ACTION-WORK-FIELDS.                                       00012400
012500     05  WS-REASON-TEXT              PIC X(70).                   00012500
012650*                                                                 00012650
012660 77  WS-ERR-ID-EDIT                  PIC ZZZZZZZZ9.               00012660
012700*                                                                 00012700
012800 01  REPORT-TOTALS.                                               00012800
012900     05  NUM-ACTIONS-READ            PIC S9(9) COMP-3 VALUE +0.   00012900
013000     05  NUM-CREATED                 PIC S9(9) COMP-3 VALUE +0.   00013000
013100     05  NUM-UPDATED                 PIC S9(9) COMP-3 VALUE +0.   00013100
013200     05  NUM-DELETED                 PIC S9(9) COMP-3 VALUE +0.   00013200
013300     05  NUM-ACTION-ERRORS           PIC S9(9) COMP-3 VALUE +0.   00013300
013400*                                                                 00013400
013500 COPY ERRCOPY.                                                    00013500
013600*                                                                 00013600
013700 01  RPT-HEADER1.                                                 00013700
013800     05  FILLER   PIC X(20) VALUE 'EXBMAINT - CLAIM '.            00013800
013900     05  FILLER   PIC X(22) VALUE 'MAINTENANCE RUN FOR '.         00013900
014000     05  RPT-HDR-MM       PIC 99.                                 00014000
014100     05  FILLER   PIC X(01) VALUE '/'.                            00014100
014200     05  RPT-HDR-DD       PIC 99.                                 00014200
014300     05  FILLER   PIC X(01) VALUE '/'.                            00014300
014400     05  RPT-HDR-CCYY     PIC 9999.                               00014400
014500     05  FILLER   PIC X(82) VALUE SPACES.                         00014500
014600*                                                                 00014600
014700 01  RPT-TOTALS-HDR.                                              00014700
014800     05  FILLER  PIC X(30) VALUE 'MAINTENANCE RUN CONTROL TOTALS'.00014800
014900     05  FILLER   PIC X(102) VALUE SPACES.                        00014900
015000*                                                                 00015000
015100 01  RPT-TOTALS-DETAIL.                                           00015100
015200     05  RPT-TOT-LABEL    PIC X(30) VALUE SPACES.                 00015200
015300     05  RPT-TOT-VALUE    PIC ZZZ,ZZZ,ZZ9.                        00015300
015400     05  FILLER   PIC X(93) VALUE SPACES.                         00015400
015500*                                                                 00015500
015600 01  WS-AUDIT-CALL-AREA.                                          00015600
015700     05  WS-AUDIT-USERNAME           PIC X(100).                  00015700
015800     05  WS-AUDIT-ACTION-CREATED     PIC X(100) VALUE             00015800
015900                      'EXPENSE_CREATED'.                          00015900
016000     05  WS-AUDIT-ACTION-UPDATED     PIC X(100) VALUE             00016000
016100                      'EXPENSE_UPDATED'.                          00016100
016200     05  WS-AUDIT-ENTITY-EXPENSE     PIC X(100) VALUE 'Expense'.  00016200
016300     05  WS-AUDIT-DETAILS            PIC X(255).                  00016300
016400     05  WS-AUDIT-AMT-EDIT           PIC Z,ZZZ,ZZ9.99.            00016400
016500*                                                                 00016500
016600 01  LK-AUDIT-MSG-AREA               PIC X(70).                   00016600
016700 01  LK-AUDIT-OK-FLAG                PIC X(01) VALUE 'Y'.         00016700
016800*                                                                 00016800
016900****************************************************************  00016900
017000 PROCEDURE DIVISION.                                              00017000
017100****************************************************************  00017100
017200*                                                                 00017200
017300 000-MAIN.                                                        00017300
017400     ACCEPT CURRENT-DATE-8 FROM DATE YYYYMMDD.                    00017400
017500     ACCEPT CURRENT-TIME-6 FROM TIME.                             00017500
017600     DISPLAY 'EXBMAINT - CLAIM MAINTENANCE RUN STARTING'          00017600
017610         ' AT ' CURRENT-HH ':' CURRENT-MN ':' CURRENT-SS.         00017610
017700                                                                  00017700
017800     PERFORM 700-OPEN-FILES.                                      00017800
017900     PERFORM 702-INIT-AUDIT-COUNTER.                              00017900
018000     PERFORM 705-LOAD-EXPENSE-TABLE.                              00018000
018100                                                                  00018100
018200     PERFORM 100-PROCESS-ACTIONS UNTIL WS-ACTIONS-EOF.            00018200
018300                                                                  00018300
018400     PERFORM 780-REWRITE-EXPENSE-TABLE.                           00018400
018500                                                                  00018500
018600     PERFORM 800-INIT-REPORT.                                     00018600
018700     PERFORM 850-REPORT-CONTROL-TOTALS.                           00018700
018800                                                                  00018800
018900     PERFORM 790-CLOSE-FILES.                                     00018900
019000     DISPLAY 'EXBMAINT - CLAIM MAINTENANCE RUN COMPLETE'.         00019000
019100     GOBACK.                                                      00019100
019200*                                                                 00019200
019300 100-PROCESS-ACTIONS.                                             00019300
019400     READ MAINTENANCE-ACTIONS                                     00019400
019500         AT END                                                   00019500
019600             SET WS-ACTIONS-EOF TO TRUE                           00019600
019700     END-READ.                                                    00019700
019800     IF NOT WS-ACTIONS-EOF                                        00019800
019900        ADD 1 TO NUM-ACTIONS-READ                                 00019900
020000        EVALUATE TRUE                                             00020000
020100            WHEN EMA-ACTION-CREATE                                00020100
020200                PERFORM 200-CREATE-EXPENSE                        00020200
020300            WHEN EMA-ACTION-UPDATE                                00020300
020400                PERFORM 250-LOCATE-EXPENSE                        00020400
020500                PERFORM 210-UPDATE-EXPENSE                        00020500
020600            WHEN EMA-ACTION-DELETE                                00020600
020700                PERFORM 250-LOCATE-EXPENSE                        00020700
020800                PERFORM 220-DELETE-EXPENSE                        00020800
020900            WHEN OTHER                                            00020900
021000                MOVE 'INVALID ACTION CODE ON TRANSACTION'         00021000
021100                    TO WS-REASON-TEXT                             00021100
021200                PERFORM 299-REPORT-BAD-ACTION                     00021200
021300        END-EVALUATE                                              00021300
021400     END-IF.                                                      00021400
021500*                                                                 00021500
021600 200-CREATE-EXPENSE.                                              00021600
021700     IF EMA-AMOUNT NOT > ZERO                                     00021700
021800        MOVE 'AMOUNT MUST BE GREATER THAN 0.00' TO WS-REASON-TEXT 00021800
021900        PERFORM 299-REPORT-BAD-ACTION                             00021900
022000     ELSE                                                         00022000
022100        IF EMA-EXPENSE-DATE > CURRENT-DATE-8                      00022100
022200           MOVE 'EXPENSE DATE MUST NOT BE IN THE FUTURE'          00022200
022300               TO WS-REASON-TEXT                                  00022300
022400           PERFORM 299-REPORT-BAD-ACTION                          00022400
022500        ELSE                                                      00022500
022600           PERFORM 205-ADD-TABLE-ENTRY                            00022600
022700        END-IF                                                    00022700
022800     END-IF.                                                      00022800
022900*                                                                 00022900
023000 205-ADD-TABLE-ENTRY.                                             00023000
023100     ADD 1 TO WS-EXPENSE-COUNT.                                   00023100
023200     SET EXP-IX TO WS-EXPENSE-COUNT.                              00023200
023300     MOVE WS-NEXT-EXPENSE-ID    TO TBL-EXPENSE-ID(EXP-IX).        00023300
023400     MOVE EMA-USER-ID           TO TBL-USER-ID(EXP-IX).           00023400
023500     MOVE EMA-USERNAME          TO TBL-USERNAME(EXP-IX).          00023500
023600     MOVE EMA-MANAGER-ID        TO TBL-MANAGER-ID(EXP-IX).        00023600
023700     MOVE EMA-CATEGORY-ID       TO TBL-CATEGORY-ID(EXP-IX).       00023700
023800     MOVE EMA-CATEGORY-NAME     TO TBL-CATEGORY-NAME(EXP-IX).     00023800
023900     MOVE EMA-DESCRIPTION       TO TBL-DESCRIPTION(EXP-IX).       00023900
024000     MOVE EMA-AMOUNT            TO TBL-AMOUNT(EXP-IX).            00024000
024100     MOVE EMA-EXPENSE-DATE      TO TBL-EXPENSE-DATE-N(EXP-IX).    00024100
024200     SET TBL-ST-SUBMITTED(EXP-IX) TO TRUE.                        00024200
024300     MOVE CURRENT-DATE-8        TO TBL-CREATED-DATE(EXP-IX).      00024300
024400     MOVE CURRENT-TIME-6        TO TBL-CREATED-TIME(EXP-IX).      00024400
024500     MOVE CURRENT-DATE-8        TO TBL-UPDATED-DATE(EXP-IX).      00024500
024600     MOVE CURRENT-TIME-6        TO TBL-UPDATED-TIME(EXP-IX).      00024600
024700     PERFORM 810-WRITE-AUDIT-CREATE.                              00024700
024800     ADD 1 TO WS-NEXT-EXPENSE-ID.                                 00024800
024900     ADD 1 TO NUM-CREATED.                                        00024900
025000*                                                                 00025000
025100 210-UPDATE-EXPENSE.                                              00025100
025200     IF NOT WS-EXPENSE-FOUND                                      00025200
025300        MOVE 'EXPENSE-ID NOT FOUND ON MASTER' TO WS-REASON-TEXT   00025300
025400        PERFORM 299-REPORT-BAD-ACTION                             00025400
025500     ELSE                                                         00025500
025600        IF TBL-ST-APPROVED(EXP-IX)                                00025600
025700           MOVE 'CANNOT UPDATE AN EXPENSE THAT IS ALREADY '       00025700
025800               TO WS-REASON-TEXT                                  00025800
025900           MOVE 'APPROVED' TO WS-REASON-TEXT(40:8)                00025900
026000           PERFORM 299-REPORT-BAD-ACTION                          00026000
026100        ELSE                                                      00026100
026200           IF TBL-ST-PAID(EXP-IX)                                 00026200
026300              MOVE 'CANNOT UPDATE AN EXPENSE THAT IS ALREADY '    00026300
026400                  TO WS-REASON-TEXT                               00026400
026500              MOVE 'PAID' TO WS-REASON-TEXT(40:4)                 00026500
026600              PERFORM 299-REPORT-BAD-ACTION                       00026600
026700           ELSE                                                   00026700
026800              PERFORM 215-APPLY-UPDATE                            00026800
026900           END-IF                                                 00026900
027000        END-IF                                                    00027000
027100     END-IF.                                                      00027100
027200*                                                                 00027200
027300 215-APPLY-UPDATE.                                                00027300
027400     MOVE EMA-CATEGORY-ID       TO TBL-CATEGORY-ID(EXP-IX).       00027400
027500     MOVE EMA-CATEGORY-NAME     TO TBL-CATEGORY-NAME(EXP-IX).     00027500
027600     MOVE EMA-DESCRIPTION       TO TBL-DESCRIPTION(EXP-IX).       00027600
027700     MOVE EMA-AMOUNT            TO TBL-AMOUNT(EXP-IX).            00027700
027800     MOVE EMA-EXPENSE-DATE      TO TBL-EXPENSE-DATE-N(EXP-IX).    00027800
027900     IF TBL-ST-REJECTED(EXP-IX) OR TBL-ST-SUBMITTED(EXP-IX)       00027900
028000        SET TBL-ST-SUBMITTED(EXP-IX) TO TRUE                      00028000
028100     END-IF.                                                      00028100
028200     MOVE CURRENT-DATE-8        TO TBL-UPDATED-DATE(EXP-IX).      00028200
028300     MOVE CURRENT-TIME-6        TO TBL-UPDATED-TIME(EXP-IX).      00028300
028400     PERFORM 820-WRITE-AUDIT-UPDATE.                              00028400
028500     ADD 1 TO NUM-UPDATED.                                        00028500
028600*                                                                 00028600
028700 220-DELETE-EXPENSE.                                              00028700
028800     IF NOT WS-EXPENSE-FOUND                                      00028800
028900        MOVE 'EXPENSE-ID NOT FOUND ON MASTER' TO WS-REASON-TEXT   00028900
029000        PERFORM 299-REPORT-BAD-ACTION                             00029000
029100     ELSE                                                         00029100
029200        IF TBL-ST-APPROVED(EXP-IX)                                00029200
029300           MOVE 'CANNOT DELETE AN EXPENSE THAT IS ALREADY '       00029300
029400               TO WS-REASON-TEXT                                  00029400
029500           MOVE 'APPROVED' TO WS-REASON-TEXT(40:8)                00029500
029600           PERFORM 299-REPORT-BAD-ACTION                          00029600
029700        ELSE                                                      00029700
029800           IF TBL-ST-PAID(EXP-IX)                                 00029800
029900              MOVE 'CANNOT DELETE AN EXPENSE THAT IS ALREADY '    00029900
030000                  TO WS-REASON-TEXT                               00030000
030100              MOVE 'PAID' TO WS-REASON-TEXT(40:4)                 00030100
030200              PERFORM 299-REPORT-BAD-ACTION                       00030200
030300           ELSE                                                   00030300
030400              SET TBL-ST-DELETED(EXP-IX) TO TRUE                  00030400
030500              ADD 1 TO NUM-DELETED                                00030500
030600           END-IF                                                 00030600
030700        END-IF                                                    00030700
030800     END-IF.                                                      00030800
030900*                                                                 00030900
031000 250-LOCATE-EXPENSE.                                              00031000
031100     SET WS-FOUND-SW TO 'N'.                                      00031100
031200     SET EXP-IX TO 1.                                             00031200
031300     SEARCH WS-EXPENSE-ENTRY                                      00031300
031400         AT END                                                   00031400
031500             CONTINUE                                             00031500
031600         WHEN TBL-EXPENSE-ID(EXP-IX) = EMA-EXPENSE-ID             00031600
031700             SET WS-EXPENSE-FOUND TO TRUE                         00031700
031800     END-SEARCH.                                                  00031800
031900*                                                                 00031900
031910 298-REPORT-AUDIT-FAILURE.                                        00031910
031920*    SHARED ERROR-REPORT WRITER FOR ANY PARAGRAPH THAT ALREADY    00031920
031930*    HAS THE BAD EXPENSE-ID IN WS-ERR-ID-EDIT AND THE REASON IN   00031930
031940*    WS-REASON-TEXT -- ADDED SO 810/820 CAN LOG AN AUDITLOG       00031940
031950*    FAILURE THE SAME WAY 299 LOGS A VALIDATION FAILURE.          00031950
031960     STRING 'EXPENSE-ID ' WS-ERR-ID-EDIT DELIMITED BY SIZE        00031960
031970            INTO ERR-KEY-TEXT                                     00031970
031980     END-STRING.                                                  00031980
031990     MOVE WS-REASON-TEXT TO ERR-REASON-TEXT.                      00031990
032000     WRITE REPORT-RECORD FROM ERR-REPORT-LINE.                    00032000
032010     ADD 1 TO NUM-ACTION-ERRORS.                                  00032010
032020*                                                                 00032020
032030 299-REPORT-BAD-ACTION.                                           00032030
032040     MOVE EMA-EXPENSE-ID TO WS-ERR-ID-EDIT.                       00032040
032050     PERFORM 298-REPORT-AUDIT-FAILURE.                            00032050
032800*                                                                 00032800
032900 700-OPEN-FILES.                                                  00032900
033000     OPEN INPUT  MAINTENANCE-ACTIONS.                             00033000
033100     OPEN OUTPUT ERROR-REPORT.                                    00033100
033200*                                                                 00033200
033300 702-INIT-AUDIT-COUNTER.                                          00033300
033400     MOVE 1 TO WS-NEXT-AUDIT-ID.                                  00033400
033500     OPEN INPUT AUDIT-LOG-SCAN.                                   00033500
033600     IF WS-AUDSCAN-OK                                             00033600
033700        PERFORM 702-READ-AUDSCAN-LOOP UNTIL WS-AUDSCAN-EOF        00033700
033800        CLOSE AUDIT-LOG-SCAN                                      00033800
033900     END-IF.                                                      00033900
034000*                                                                 00034000
034100 702-READ-AUDSCAN-LOOP.                                           00034100
034200     READ AUDIT-LOG-SCAN                                          00034200
034300         AT END                                                   00034300
034400             SET WS-AUDSCAN-EOF TO TRUE                           00034400
034500     END-READ.                                                    00034500
034600     IF NOT WS-AUDSCAN-EOF                                        00034600
034700        IF AUD-AUDIT-ID NOT LESS THAN WS-NEXT-AUDIT-ID            00034700
034800           COMPUTE WS-NEXT-AUDIT-ID = AUD-AUDIT-ID + 1            00034800
034900        END-IF                                                    00034900
035000     END-IF.                                                      00035000
035100*                                                                 00035100
035200 705-LOAD-EXPENSE-TABLE.                                          00035200
035300     MOVE 1 TO WS-NEXT-EXPENSE-ID.                                00035300
035400     OPEN INPUT EXPENSE-MASTER.                                   00035400
035500     IF WS-EXPMAST-OK                                             00035500
035600        PERFORM 705-READ-EXPENSE-LOOP UNTIL WS-EXPMAST-EOF        00035600
035700     END-IF.                                                      00035700
035800     CLOSE EXPENSE-MASTER.                                        00035800
035900*                                                                 00035900
036000 705-READ-EXPENSE-LOOP.                                           00036000
036100     READ EXPENSE-MASTER                                          00036100
036200         AT END                                                   00036200
036300             SET WS-EXPMAST-EOF TO TRUE                           00036300
036400     END-READ.                                                    00036400
036500     IF NOT WS-EXPMAST-EOF                                        00036500
036600        ADD 1 TO WS-EXPENSE-COUNT                                 00036600
036700        SET EXP-IX TO WS-EXPENSE-COUNT                            00036700
036800        MOVE EXP-MASTER-REC TO WS-EXPENSE-ENTRY(EXP-IX)           00036800
037000        IF EXP-EXPENSE-ID NOT LESS THAN WS-NEXT-EXPENSE-ID        00037000
037100           COMPUTE WS-NEXT-EXPENSE-ID = EXP-EXPENSE-ID + 1        00037100
037200        END-IF                                                    00037200
037300     END-IF.                                                      00037300
037400*                                                                 00037400
037500 780-REWRITE-EXPENSE-TABLE.                                       00037500
037600     OPEN OUTPUT EXPENSE-MASTER.                                  00037600
037700     PERFORM 780-WRITE-EXPENSE-LOOP                               00037700
037800         VARYING EXP-IX FROM 1 BY 1                               00037800
037900         UNTIL EXP-IX > WS-EXPENSE-COUNT.                         00037900
038000     CLOSE EXPENSE-MASTER.                                        00038000
038100*                                                                 00038100
038200 780-WRITE-EXPENSE-LOOP.                                          00038200
038300     IF NOT TBL-ST-DELETED(EXP-IX)                                00038300
038400        MOVE WS-EXPENSE-ENTRY(EXP-IX) TO EXP-MASTER-REC           00038400
038600        WRITE EXP-MASTER-REC                                      00038600
038700     END-IF.                                                      00038700
038800*                                                                 00038800
038900 790-CLOSE-FILES.                                                 00038900
039000     CLOSE MAINTENANCE-ACTIONS.                                   00039000
039100     CLOSE ERROR-REPORT.                                          00039100
039200*                                                                 00039200
039300 800-INIT-REPORT.                                                 00039300
039400     MOVE CURRENT-MM   TO RPT-HDR-MM.                             00039400
039500     MOVE CURRENT-DD   TO RPT-HDR-DD.                             00039500
039600     MOVE CURRENT-CCYY TO RPT-HDR-CCYY.                           00039600
039700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00039700
039800     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.             00039800
039900*                                                                 00039900
040000 850-REPORT-CONTROL-TOTALS.                                       00040000
040100     MOVE 'ACTIONS READ'          TO RPT-TOT-LABEL.               00040100
040200     MOVE NUM-ACTIONS-READ        TO RPT-TOT-VALUE.               00040200
040300     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 2.          00040300
040400     MOVE 'CLAIMS CREATED'        TO RPT-TOT-LABEL.               00040400
040500     MOVE NUM-CREATED             TO RPT-TOT-VALUE.               00040500
040600     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.          00040600
040700     MOVE 'CLAIMS UPDATED'        TO RPT-TOT-LABEL.               00040700
040800     MOVE NUM-UPDATED             TO RPT-TOT-VALUE.               00040800
040900     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.          00040900
041000     MOVE 'CLAIMS DELETED'        TO RPT-TOT-LABEL.               00041000
041100     MOVE NUM-DELETED             TO RPT-TOT-VALUE.               00041100
041200     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.          00041200
041300     MOVE 'REJECTED - VALIDATION'  TO RPT-TOT-LABEL.              00041300
041400     MOVE NUM-ACTION-ERRORS       TO RPT-TOT-VALUE.               00041400
041500     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.          00041500
041600*                                                                 00041600
041700 810-WRITE-AUDIT-CREATE.                                          00041700
041800     MOVE EMA-AMOUNT TO WS-AUDIT-AMT-EDIT.                        00041800
041900     STRING 'Amount: ' WS-AUDIT-AMT-EDIT DELIMITED BY SIZE        00041900
042000            ', Desc: ' DELIMITED BY SIZE                          00042000
042100            EMA-DESCRIPTION DELIMITED BY SIZE                     00042100
042200            INTO WS-AUDIT-DETAILS                                 00042200
042300     END-STRING.                                                  00042300
042400     MOVE EMA-USERNAME TO WS-AUDIT-USERNAME.                      00042400
042500     CALL 'AUDITLOG' USING WS-NEXT-AUDIT-ID, WS-AUDIT-USERNAME,   00042500
042600         WS-AUDIT-ACTION-CREATED, WS-AUDIT-ENTITY-EXPENSE,        00042600
042700         WS-NEXT-EXPENSE-ID, WS-AUDIT-DETAILS,                    00042700
042800         LK-AUDIT-OK-FLAG, LK-AUDIT-MSG-AREA.                     00042800
042900     IF LK-AUDIT-OK-FLAG NOT = 'Y'                                00042900
042940        MOVE WS-NEXT-EXPENSE-ID TO WS-ERR-ID-EDIT                 00042940
042960        MOVE LK-AUDIT-MSG-AREA  TO WS-REASON-TEXT                 00042960
042980        PERFORM 298-REPORT-AUDIT-FAILURE                          00042980
043100     END-IF.                                                      00043100
043200     ADD 1 TO WS-NEXT-AUDIT-ID.                                   00043200
043300*                                                                 00043300
043400 820-WRITE-AUDIT-UPDATE.                                          00043400
043500     MOVE TBL-AMOUNT(EXP-IX) TO WS-AUDIT-AMT-EDIT.                00043500
043600     STRING 'Amount: ' WS-AUDIT-AMT-EDIT DELIMITED BY SIZE        00043600
043700            ', Desc: ' DELIMITED BY SIZE                          00043700
043800            TBL-DESCRIPTION(EXP-IX) DELIMITED BY SIZE             00043800
043900            INTO WS-AUDIT-DETAILS                                 00043900
044000     END-STRING.                                                  00044000
044100     MOVE EMA-USERNAME TO WS-AUDIT-USERNAME.                      00044100
044200     CALL 'AUDITLOG' USING WS-NEXT-AUDIT-ID, WS-AUDIT-USERNAME,   00044200
044300         WS-AUDIT-ACTION-UPDATED, WS-AUDIT-ENTITY-EXPENSE,        00044300
044400         TBL-EXPENSE-ID(EXP-IX), WS-AUDIT-DETAILS,                00044400
044500         LK-AUDIT-OK-FLAG, LK-AUDIT-MSG-AREA.                     00044500
044600     IF LK-AUDIT-OK-FLAG NOT = 'Y'                                00044600
044640        MOVE TBL-EXPENSE-ID(EXP-IX) TO WS-ERR-ID-EDIT             00044640
044660        MOVE LK-AUDIT-MSG-AREA      TO WS-REASON-TEXT             00044660
044680        PERFORM 298-REPORT-AUDIT-FAILURE                          00044680
044800     END-IF.                                                      00044800
044900     ADD 1 TO WS-NEXT-AUDIT-ID.                                   00044900
