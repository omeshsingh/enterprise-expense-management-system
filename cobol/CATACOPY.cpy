000100******************************************************************00000100
000200*    CATACOPY  --  CATEGORY MAINTENANCE TRANSACTION RECORD        *00000200
000300*    DRIVES 200-CREATE-CATEGORY / 210-RENAME-CATEGORY IN EXBCATM  *00000300
000400******************************************************************00000400
000500 01  CTA-ACTION-REC.                                              00000500
000600     05  CTA-ACTION-CODE         PIC X(01).                       00000600
000700         88  CTA-ACTION-CREATE         VALUE 'C'.                 00000700
000800         88  CTA-ACTION-RENAME         VALUE 'N'.                 00000800
000900     05  CTA-CATEGORY-ID         PIC 9(09).                       00000900
001000     05  CTA-NEW-CATEGORY-NAME   PIC X(100).                      00001000
001100     05  FILLER                  PIC X(25).                       00001100
