000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              00000200
000300****************************************************************  00000300
000400 IDENTIFICATION DIVISION.                                         00000400
000500 PROGRAM-ID.    EXBRPT.                                           00000500
000600 AUTHOR.        D STOUT.                                          00000600
000700 INSTALLATION.  SYSTEMS GROUP - BATCH DEVELOPMENT.                00000700
000800 DATE-WRITTEN.  05/02/91.                                         00000800
000900 DATE-COMPILED.                                                   00000900
001000 SECURITY.      NON-CONFIDENTIAL.                                 00001000
001100*                                                                 00001100
001200****************************************************************  00001200
001300* CHANGE LOG                                                      00001300
001400*                                                                 00001400
001500* 05/02/91  DRS  ORIG    INITIAL WRITE - MONTHLY TREND AND        00001500
001600*                        CATEGORY BREAKDOWN MANAGEMENT REPORTS.   00001600
001700* 06/18/92  WLT  CR0091  CATEGORY BREAKDOWN NOW HELD IN A WORK    00001700
001800*                        TABLE AND RESEQUENCED BY AMOUNT AT END   00001800
001900*                        OF RUN -- PRIOR VERSION PRINTED IN       00001900
002000*                        FIRST-SEEN ORDER ONLY, WHICH AUDIT       00002000
002100*                        FLAGGED AS NOT USEFUL FOR REVIEW.        00002100
002200* 09/21/98  RFG  Y2K01   REPORT DATE RANGE CONFIRMED CCYYMMDD.    00002200
002300*                        NO CHANGE REQUIRED.                      00002300
002400* 02/17/05  MBQ  CR0412  CATEGORY TABLE SIZE RAISED TO MATCH THE  00002400
002500*                        EXPENSE MASTER TABLE SIZE IN EXBAPPR.    00002500
002600****************************************************************  00002600
002700*                                                                 00002700
002800* THIS PROGRAM PRODUCES THE TWO STANDING MANAGEMENT REPORTS OVER  00002800
002900* APPROVED EXPENSE CLAIMS IN A CALLER-SUPPLIED DATE RANGE -- THE  00002900
003000* MONTHLY AMOUNT TREND AND THE PER-CATEGORY AMOUNT BREAKDOWN.     00003000
003100* BOTH REPORTS SHARE THE SAME SINGLE READ PASS OVER THE EXPENSE   00003100
003200* MASTER.  THE WORK TABLES ARE RESEQUENCED AT END OF RUN BY AN    00003200
003300* INSERTION SORT -- THE SAME TECHNIQUE USED BY THE SHOP'S ADSORT  00003300
003400* UTILITY -- SINCE NEITHER TABLE IS EVER LARGE ENOUGH TO JUSTIFY  00003400
003500* AN EXTERNAL SORT STEP.                                          00003500
003600*                                                                 00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER. IBM-370.                                        00003900
004000 OBJECT-COMPUTER. IBM-370.                                        00004000
004100 SPECIAL-NAMES.                                                   00004100
004200     C01 IS TOP-OF-FORM.                                          00004200
004300 INPUT-OUTPUT SECTION.                                            00004300
004400 FILE-CONTROL.                                                    00004400
004500     SELECT EXPENSE-MASTER ASSIGN TO EXPMAST                      00004500
004600         ORGANIZATION IS SEQUENTIAL                               00004600
004700         FILE STATUS IS WS-EXPMAST-STATUS.                        00004700
004800     SELECT REPORT-REQUEST ASSIGN TO RPTPARM                      00004800
004900         ORGANIZATION IS SEQUENTIAL                               00004900
005000         FILE STATUS IS WS-RPTPARM-STATUS.                        00005000
005010     SELECT MONTHLY-TREND-REPORT ASSIGN TO TRNDRPT                00005010
005020         ORGANIZATION IS SEQUENTIAL                               00005020
005030         FILE STATUS IS WS-TRNDRPT-STATUS.                        00005030
005040     SELECT CATEGORY-BREAKDOWN-REPORT ASSIGN TO CATRPT            00005040
005050         ORGANIZATION IS SEQUENTIAL                               00005050
005060         FILE STATUS IS WS-CATRPT-STATUS.                         00005060
005400*                                                                 00005400
005500 DATA DIVISION.                                                   00005500
005600 FILE SECTION.                                                    00005600
005700 FD  EXPENSE-MASTER                                               00005700
005800     RECORDING MODE IS F.                                         00005800
005900 01  EXP-MASTER-REC.                                              00005900
006000 COPY EXPCOPY REPLACING ==:TAG:== BY ==EXP==.                     00006000
006100*                                                                 00006100
006200 FD  REPORT-REQUEST                                               00006200
006300     RECORDING MODE IS F.                                         00006300
006400 COPY RPTREQCOPY.                                                 00006400
006500*                                                                 00006500
006600 FD  MONTHLY-TREND-REPORT                                         00006600
006700     RECORDING MODE IS F.                                         00006700
006800 01  TRND-REPORT-RECORD              PIC X(132).                  00006800
006850*                                                                 00006850
006860 FD  CATEGORY-BREAKDOWN-REPORT                                    00006860
006870     RECORDING MODE IS F.                                         00006870
006880 01  CATB-REPORT-RECORD              PIC X(132).                  00006880
006900*                                                                 00006900
007000 WORKING-STORAGE SECTION.                                         00007000
007100 01  SYSTEM-DATE-AND-TIME.                                        00007100
007200     05  CURRENT-DATE-8              PIC 9(08).                   00007200
007300     05  CURRENT-DATE-8R REDEFINES CURRENT-DATE-8.                00007300
007400         10  CURRENT-CCYY            PIC 9(04).                   00007400
007500         10  CURRENT-MM              PIC 9(02).                   00007500
007600         10  CURRENT-DD              PIC 9(02).                   00007600
007700*                                                                 00007700
007800 01  WS-FILE-STATUS-FIELDS.                                       00007800
007900     05  WS-EXPMAST-STATUS           PIC X(02) VALUE SPACES.      00007900
008000         88  WS-EXPMAST-OK                 VALUE '00'.            00008000
008100         88  WS-EXPMAST-EOF                VALUE '10'.            00008100
008200     05  WS-RPTPARM-STATUS           PIC X(02) VALUE SPACES.      00008200
008300         88  WS-RPTPARM-OK                 VALUE '00'.            00008300
008400     05  WS-TRNDRPT-STATUS           PIC X(02) VALUE SPACES.      00008400
008410         88  WS-TRNDRPT-OK                 VALUE '00'.            00008410
008420     05  WS-CATRPT-STATUS            PIC X(02) VALUE SPACES.      00008420
008430         88  WS-CATRPT-OK                  VALUE '00'.            00008430
008600*                                                                 00008600
008700 01  WS-REPORT-RANGE.                                             00008700
008800     05  WS-START-DATE               PIC 9(08).                   00008800
008900     05  WS-START-DATE-R REDEFINES WS-START-DATE.                 00008900
009000         10  WS-START-CCYY           PIC 9(04).                   00009000
009100         10  WS-START-MM             PIC 9(02).                   00009100
009200         10  WS-START-DD             PIC 9(02).                   00009200
009300     05  WS-END-DATE                 PIC 9(08).                   00009300
009310     05  WS-END-DATE-R REDEFINES WS-END-DATE.                     00009310
009320         10  WS-END-CCYY             PIC 9(04).                   00009320
009330         10  WS-END-MM               PIC 9(02).                   00009330
009340         10  WS-END-DD               PIC 9(02).                   00009340
009400*                                                                 00009400
009500 01  WS-MONTH-TABLE.                                              00009500
009600     05  WS-MONTH-COUNT              PIC S9(9) COMP VALUE +0.     00009600
009700     05  WS-MONTH-ENTRY OCCURS 50 TIMES                           00009700
009800                      INDEXED BY MTH-IX, MTH-INS-IX.              00009800
009900         10  MTH-PERIOD              PIC X(07).                   00009900
010000         10  MTH-TOTAL-AMOUNT        PIC S9(9)V99 COMP-3.         00010000
010100         10  FILLER                  PIC X(10).                   00010100
010200*                                                                 00010200
010300 01  WS-CATEGORY-TABLE.                                           00010300
010400     05  WS-CATEGORY-COUNT           PIC S9(9) COMP VALUE +0.     00010400
010500     05  WS-CATEGORY-ENTRY OCCURS 5000 TIMES                      00010500
010600                      INDEXED BY CTB-IX, CTB-INS-IX.              00010600
010700         10  CTB-CATEGORY-NAME       PIC X(100).                  00010700
010800         10  CTB-TOTAL-AMOUNT        PIC S9(9)V99 COMP-3.         00010800
010900         10  FILLER                  PIC X(10).                   00010900
011000*                                                                 00011000
011010 01  WS-REPORT-RECORDS.                                           00011010
011020*    OFFICIAL OUTPUT RECORD LAYOUTS FOR THE TWO REPORTS -- THE    00011020
011030*    PRINT LINES BELOW ARE EDITED FROM THESE BEFORE THE WRITE.    00011030
011040 COPY RPTCOPY.                                                    00011040
011650*                                                                 00011650
011660 77  WS-CANDIDATE-PERIOD             PIC X(07).                   00011660
011700*                                                                 00011700
011800 01  WS-SORT-WORK-FIELDS.                                         00011800
011900     05  WS-INS-PERIOD               PIC X(07).                   00011900
012000     05  WS-INS-MTH-AMOUNT           PIC S9(9)V99 COMP-3.         00012000
012100     05  WS-INS-CAT-NAME             PIC X(100).                  00012100
012200     05  WS-INS-CAT-AMOUNT           PIC S9(9)V99 COMP-3.         00012200
012300*                                                                 00012300
012400 01  REPORT-TOTALS.                                               00012400
012500     05  NUM-EXPENSES-READ           PIC S9(9) COMP-3 VALUE +0.   00012500
012600     05  NUM-EXPENSES-IN-RANGE       PIC S9(9) COMP-3 VALUE +0.   00012600
012700*                                                                 00012700
012800 01  RPT-HEADER1.                                                 00012800
012900     05  FILLER   PIC X(24) VALUE 'EXBRPT - EXPENSE REPORT '.     00012900
013000     05  FILLER   PIC X(08) VALUE 'FOR THE '.                     00013000
013100     05  RPT-HDR-START-MM    PIC 99.                              00013100
013200     05  FILLER   PIC X(01) VALUE '/'.                            00013200
013300     05  RPT-HDR-START-DD    PIC 99.                              00013300
013400     05  FILLER   PIC X(01) VALUE '/'.                            00013400
013500     05  RPT-HDR-START-CCYY  PIC 9999.                            00013500
013600     05  FILLER   PIC X(04) VALUE ' TO '.                         00013600
013700     05  RPT-HDR-END-MM      PIC 99.                              00013700
013800     05  FILLER   PIC X(01) VALUE '/'.                            00013800
013900     05  RPT-HDR-END-DD      PIC 99.                              00013900
014000     05  FILLER   PIC X(01) VALUE '/'.                            00014000
014100     05  RPT-HDR-END-CCYY    PIC 9999.                            00014100
014200     05  FILLER   PIC X(60) VALUE SPACES.                         00014200
014300*                                                                 00014300
014400 01  TRND-SECTION-HDR.                                            00014400
014500     05  FILLER   PIC X(30) VALUE SPACES.                         00014500
014600     05  FILLER   PIC X(24) VALUE 'MONTHLY EXPENSE TREND'.        00014600
014700     05  FILLER   PIC X(78) VALUE SPACES.                         00014700
014800*                                                                 00014800
014900 01  TRND-DETAIL-LINE.                                            00014900
015000     05  FILLER                  PIC X(30) VALUE SPACES.          00015000
015100     05  TDL-PERIOD              PIC X(07).                       00015100
015200     05  FILLER                  PIC X(05) VALUE SPACES.          00015200
015300     05  TDL-AMOUNT              PIC Z,ZZZ,ZZ9.99.                00015300
015400     05  FILLER                  PIC X(78) VALUE SPACES.          00015400
015500*                                                                 00015500
015600 01  CAT-SECTION-HDR.                                             00015600
015700     05  FILLER   PIC X(30) VALUE SPACES.                         00015700
015800     05  FILLER   PIC X(26) VALUE 'CATEGORY EXPENSE BREAKDOWN'.   00015800
015900     05  FILLER   PIC X(76) VALUE SPACES.                         00015900
016000*                                                                 00016000
016100 01  CAT-DETAIL-LINE.                                             00016100
016200     05  FILLER                  PIC X(10) VALUE SPACES.          00016200
016300     05  CDL-CATEGORY-NAME       PIC X(30).                       00016300
016400     05  FILLER                  PIC X(05) VALUE SPACES.          00016400
016500     05  CDL-AMOUNT              PIC Z,ZZZ,ZZ9.99.                00016500
016600     05  FILLER                  PIC X(75) VALUE SPACES.          00016600
016700*                                                                 00016700
016800 01  RPT-TOTALS-DETAIL.                                           00016800
016900     05  RTD-LABEL    PIC X(30) VALUE SPACES.                     00016900
017000     05  RTD-VALUE    PIC ZZZ,ZZZ,ZZ9.                            00017000
017100     05  FILLER   PIC X(93) VALUE SPACES.                         00017100
017200*                                                                 00017200
017300****************************************************************  00017300
017400 PROCEDURE DIVISION.                                              00017400
017500****************************************************************  00017500
017600*                                                                 00017600
017700 000-MAIN.                                                        00017700
017800     ACCEPT CURRENT-DATE-8 FROM DATE YYYYMMDD.                    00017800
017900     DISPLAY 'EXBRPT - EXPENSE MANAGEMENT REPORT RUN STARTING'.   00017900
018000     PERFORM 700-OPEN-FILES.                                      00018000
018100     PERFORM 705-READ-REQUEST-CARD.                               00018100
018200     PERFORM 710-READ-AND-ACCUMULATE.                             00018200
018300     PERFORM 750-SORT-MONTH-TABLE.                                00018300
018400     PERFORM 760-SORT-CATEGORY-TABLE.                             00018400
018500     PERFORM 800-INIT-REPORT.                                     00018500
018600     PERFORM 850-PRINT-MONTHLY-TREND.                             00018600
018700     PERFORM 860-PRINT-CATEGORY-BREAKDOWN.                        00018700
018800     PERFORM 870-REPORT-CONTROL-TOTALS.                           00018800
018900     PERFORM 790-CLOSE-FILES.                                     00018900
019000     DISPLAY 'EXBRPT - EXPENSE MANAGEMENT REPORT RUN COMPLETE'.   00019000
019100     GOBACK.                                                      00019100
019200*                                                                 00019200
019300 700-OPEN-FILES.                                                  00019300
019400     OPEN INPUT  EXPENSE-MASTER.                                  00019400
019500     OPEN INPUT  REPORT-REQUEST.                                  00019500
019600     OPEN OUTPUT MONTHLY-TREND-REPORT.                           00019600
019650     OPEN OUTPUT CATEGORY-BREAKDOWN-REPORT.                       00019650
019700*                                                                 00019700
019800 705-READ-REQUEST-CARD.                                           00019800
019900     READ REPORT-REQUEST                                          00019900
020000         AT END                                                   00020000
020100             DISPLAY 'NO REQUEST CARD PRESENT - RANGE IS ZEROS'   00020100
020200     END-READ.                                                    00020200
020300     MOVE RPQ-START-DATE TO WS-START-DATE.                        00020300
020400     MOVE RPQ-END-DATE   TO WS-END-DATE.                          00020400
020500*                                                                 00020500
020600 710-READ-AND-ACCUMULATE.                                         00020600
020700     PERFORM 710-READ-LOOP UNTIL WS-EXPMAST-EOF.                  00020700
020800*                                                                 00020800
020900 710-READ-LOOP.                                                   00020900
021000     READ EXPENSE-MASTER                                          00021000
021100         AT END                                                   00021100
021200             SET WS-EXPMAST-EOF TO TRUE                           00021200
021300     END-READ.                                                    00021300
021400     IF NOT WS-EXPMAST-EOF                                        00021400
021500        ADD 1 TO NUM-EXPENSES-READ                                00021500
021600        IF EXP-ST-APPROVED                                        00021600
021700           AND EXP-EXPENSE-DATE-N NOT < WS-START-DATE             00021700
021800           AND EXP-EXPENSE-DATE-N NOT > WS-END-DATE               00021800
021900           PERFORM 715-ACCUMULATE-ONE-CLAIM                       00021900
022000        END-IF                                                    00022000
022100     END-IF.                                                      00022100
022200*                                                                 00022200
022300 715-ACCUMULATE-ONE-CLAIM.                                        00022300
022400     ADD 1 TO NUM-EXPENSES-IN-RANGE.                              00022400
022500     STRING EXP-EXP-DT-CCYY DELIMITED BY SIZE                     00022500
022600            '-'            DELIMITED BY SIZE                     00022600
022700            EXP-EXP-DT-MM  DELIMITED BY SIZE                      00022700
022800         INTO WS-CANDIDATE-PERIOD.                                00022800
022900     PERFORM 720-FIND-OR-INSERT-MONTH.                            00022900
023000     PERFORM 730-FIND-OR-INSERT-CATEGORY.                         00023000
023100*                                                                 00023100
023200 720-FIND-OR-INSERT-MONTH.                                        00023200
023400     SET MTH-IX TO 1.                                             00023400
023500     SEARCH WS-MONTH-ENTRY                                        00023500
023600         AT END                                                   00023600
023700             PERFORM 722-ADD-MONTH-ROW                            00023700
023800         WHEN MTH-PERIOD(MTH-IX) = WS-CANDIDATE-PERIOD            00023800
024000             ADD EXP-AMOUNT TO MTH-TOTAL-AMOUNT(MTH-IX)           00024000
024100     END-SEARCH.                                                  00024100
024200*                                                                 00024200
024300 722-ADD-MONTH-ROW.                                               00024300
024400     ADD 1 TO WS-MONTH-COUNT.                                     00024400
024500     SET MTH-IX TO WS-MONTH-COUNT.                                00024500
024600     MOVE WS-CANDIDATE-PERIOD   TO MTH-PERIOD(MTH-IX).            00024600
024700     MOVE EXP-AMOUNT            TO MTH-TOTAL-AMOUNT(MTH-IX).      00024700
024800*                                                                 00024800
024900 730-FIND-OR-INSERT-CATEGORY.                                     00024900
025100     SET CTB-IX TO 1.                                             00025100
025200     SEARCH WS-CATEGORY-ENTRY                                     00025200
025300         AT END                                                   00025300
025400             PERFORM 732-ADD-CATEGORY-ROW                         00025400
025500         WHEN CTB-CATEGORY-NAME(CTB-IX) = EXP-CATEGORY-NAME       00025500
025700             ADD EXP-AMOUNT TO CTB-TOTAL-AMOUNT(CTB-IX)           00025700
025800     END-SEARCH.                                                  00025800
025900*                                                                 00025900
026000 732-ADD-CATEGORY-ROW.                                            00026000
026100     ADD 1 TO WS-CATEGORY-COUNT.                                  00026100
026200     SET CTB-IX TO WS-CATEGORY-COUNT.                             00026200
026300     MOVE EXP-CATEGORY-NAME     TO CTB-CATEGORY-NAME(CTB-IX).     00026300
026400     MOVE EXP-AMOUNT            TO CTB-TOTAL-AMOUNT(CTB-IX).      00026400
026500*                                                                 00026500
026600 750-SORT-MONTH-TABLE.                                            00026600
026700     PERFORM 750-SORT-OUTER-LOOP                                  00026700
026800         VARYING MTH-IX FROM 2 BY 1                               00026800
026900         UNTIL MTH-IX > WS-MONTH-COUNT.                           00026900
027000*                                                                 00027000
027100 750-SORT-OUTER-LOOP.                                             00027100
027200     MOVE MTH-PERIOD(MTH-IX)         TO WS-INS-PERIOD.            00027200
027300     MOVE MTH-TOTAL-AMOUNT(MTH-IX)   TO WS-INS-MTH-AMOUNT.        00027300
027400     SET MTH-INS-IX TO MTH-IX.                                    00027400
027500     SET MTH-INS-IX DOWN BY 1.                                    00027500
027600     PERFORM 750-SHIFT-LOOP                                       00027600
027700         UNTIL MTH-INS-IX < 1                                     00027700
027800         OR MTH-PERIOD(MTH-INS-IX) NOT > WS-INS-PERIOD.           00027800
027900     MOVE WS-INS-PERIOD       TO MTH-PERIOD(MTH-INS-IX + 1).      00027900
028000     MOVE WS-INS-MTH-AMOUNT   TO MTH-TOTAL-AMOUNT(MTH-INS-IX + 1).00028000
028100*                                                                 00028100
028200 750-SHIFT-LOOP.                                                  00028200
028300     MOVE MTH-PERIOD(MTH-INS-IX)       TO                        00028300
028400          MTH-PERIOD(MTH-INS-IX + 1).                             00028400
028500     MOVE MTH-TOTAL-AMOUNT(MTH-INS-IX) TO                        00028500
028600          MTH-TOTAL-AMOUNT(MTH-INS-IX + 1).                       00028600
028700     SET MTH-INS-IX DOWN BY 1.                                    00028700
028800*                                                                 00028800
028900 760-SORT-CATEGORY-TABLE.                                         00028900
029000     PERFORM 760-SORT-OUTER-LOOP                                  00029000
029100         VARYING CTB-IX FROM 2 BY 1                               00029100
029200         UNTIL CTB-IX > WS-CATEGORY-COUNT.                        00029200
029300*                                                                 00029300
029400 760-SORT-OUTER-LOOP.                                             00029400
029500     MOVE CTB-CATEGORY-NAME(CTB-IX)   TO WS-INS-CAT-NAME.         00029500
029600     MOVE CTB-TOTAL-AMOUNT(CTB-IX)    TO WS-INS-CAT-AMOUNT.       00029600
029700     SET CTB-INS-IX TO CTB-IX.                                    00029700
029800     SET CTB-INS-IX DOWN BY 1.                                    00029800
029900     PERFORM 760-SHIFT-LOOP                                       00029900
030000         UNTIL CTB-INS-IX < 1                                     00030000
030100         OR CTB-TOTAL-AMOUNT(CTB-INS-IX) NOT < WS-INS-CAT-AMOUNT. 00030100
030200     MOVE WS-INS-CAT-NAME     TO CTB-CATEGORY-NAME(CTB-INS-IX + 1)00030200
030300                              .                                   00030300
030400     MOVE WS-INS-CAT-AMOUNT   TO CTB-TOTAL-AMOUNT(CTB-INS-IX + 1).00030400
030500*                                                                 00030500
030600 760-SHIFT-LOOP.                                                  00030600
030700     MOVE CTB-CATEGORY-NAME(CTB-INS-IX)  TO                      00030700
030800          CTB-CATEGORY-NAME(CTB-INS-IX + 1).                      00030800
030900     MOVE CTB-TOTAL-AMOUNT(CTB-INS-IX)   TO                      00030900
031000          CTB-TOTAL-AMOUNT(CTB-INS-IX + 1).                       00031000
031100     SET CTB-INS-IX DOWN BY 1.                                    00031100
031200*                                                                 00031200
031300 790-CLOSE-FILES.                                                 00031300
031400     CLOSE EXPENSE-MASTER.                                        00031400
031500     CLOSE REPORT-REQUEST.                                        00031500
031600     CLOSE MONTHLY-TREND-REPORT.                                  00031600
031650     CLOSE CATEGORY-BREAKDOWN-REPORT.                             00031650
031700*                                                                 00031700
031800 800-INIT-REPORT.                                                 00031800
031900     MOVE WS-START-MM            TO RPT-HDR-START-MM.             00031900
032000     MOVE WS-START-DD            TO RPT-HDR-START-DD.             00032000
032100     MOVE WS-START-CCYY          TO RPT-HDR-START-CCYY.           00032100
032200     MOVE WS-END-MM              TO RPT-HDR-END-MM.               00032200
032300     MOVE WS-END-DD              TO RPT-HDR-END-DD.               00032300
032400     MOVE WS-END-CCYY            TO RPT-HDR-END-CCYY.             00032400
032500     WRITE TRND-REPORT-RECORD FROM RPT-HEADER1                   00032500
032510         AFTER ADVANCING PAGE.                                    00032510
032520     WRITE CATB-REPORT-RECORD FROM RPT-HEADER1                   00032520
032530         AFTER ADVANCING PAGE.                                    00032530
032700*                                                                 00032700
033500 850-PRINT-MONTHLY-TREND.                                         00033500
033600     WRITE TRND-REPORT-RECORD FROM TRND-SECTION-HDR               00033600
033700         AFTER ADVANCING 2 LINES.                                 00033700
033800     PERFORM 855-PRINT-MONTH-LOOP                                 00033800
033900         VARYING MTH-IX FROM 1 BY 1                               00033900
034000         UNTIL MTH-IX > WS-MONTH-COUNT.                           00034000
034100*                                                                 00034100
034200 855-PRINT-MONTH-LOOP.                                            00034200
034210*    EDIT THE WORK TABLE ENTRY INTO THE OFFICIAL MONTHLY TREND    00034210
034220*    OUTPUT RECORD BEFORE FORMATTING THE PRINT LINE FROM IT.      00034220
034230     MOVE MTH-PERIOD(MTH-IX)       TO MTR-PERIOD.                 00034230
034240     MOVE MTH-TOTAL-AMOUNT(MTH-IX) TO MTR-TOTAL-AMOUNT.           00034240
034300     MOVE SPACES                TO TRND-DETAIL-LINE.              00034300
034400     MOVE MTR-PERIOD               TO TDL-PERIOD.                 00034400
034500     MOVE MTR-TOTAL-AMOUNT         TO TDL-AMOUNT.                 00034500
034600     WRITE TRND-REPORT-RECORD FROM TRND-DETAIL-LINE.              00034600
034700*                                                                 00034700
034800 860-PRINT-CATEGORY-BREAKDOWN.                                    00034800
034900     WRITE CATB-REPORT-RECORD FROM CAT-SECTION-HDR                00034900
035000         AFTER ADVANCING 2 LINES.                                 00035000
035100     PERFORM 865-PRINT-CATEGORY-LOOP                              00035100
035200         VARYING CTB-IX FROM 1 BY 1                               00035200
035300         UNTIL CTB-IX > WS-CATEGORY-COUNT.                        00035300
035400*                                                                 00035400
035500 865-PRINT-CATEGORY-LOOP.                                         00035500
035510*    EDIT THE WORK TABLE ENTRY INTO THE OFFICIAL CATEGORY         00035510
035520*    BREAKDOWN OUTPUT RECORD BEFORE FORMATTING THE PRINT LINE.    00035520
035530     MOVE CTB-CATEGORY-NAME(CTB-IX)   TO CBD-CATEGORY-NAME.       00035530
035540     MOVE CTB-TOTAL-AMOUNT(CTB-IX)    TO CBD-TOTAL-AMOUNT.        00035540
035600     MOVE SPACES                   TO CAT-DETAIL-LINE.            00035600
035700     MOVE CBD-CATEGORY-NAME           TO CDL-CATEGORY-NAME.       00035700
035800     MOVE CBD-TOTAL-AMOUNT            TO CDL-AMOUNT.              00035800
035900     WRITE CATB-REPORT-RECORD FROM CAT-DETAIL-LINE.               00035900
036000*                                                                 00036000
036100 870-REPORT-CONTROL-TOTALS.                                       00036100
036200     MOVE SPACES TO RPT-TOTALS-DETAIL.                            00036200
036300     MOVE 'TOTAL EXPENSE RECORDS READ' TO RTD-LABEL.              00036300
036400     MOVE NUM-EXPENSES-READ      TO RTD-VALUE.                    00036400
036500     WRITE TRND-REPORT-RECORD FROM RPT-TOTALS-DETAIL              00036500
036600         AFTER ADVANCING 2 LINES.                                 00036600
036700     MOVE SPACES TO RPT-TOTALS-DETAIL.                            00036700
036800     MOVE 'APPROVED CLAIMS IN RANGE' TO RTD-LABEL.                00036800
036900     MOVE NUM-EXPENSES-IN-RANGE TO RTD-VALUE.                     00036900
037000     WRITE CATB-REPORT-RECORD FROM RPT-TOTALS-DETAIL              00037000
037010         AFTER ADVANCING 2 LINES.                                 00037010
