000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  EXBAPPR                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS A BATCH OF APPROVAL-ACTION TRANSACTIONS AND APPLIES THEM  00000900
001000* TO THE EXPENSE CLAIM MASTER, DRIVING EACH CLAIM THROUGH THE     00001000
001100* MANAGER / FINANCE APPROVAL WORKFLOW                             00001100
001200*                                                                 00001200
001300* A GOOD CASE FOR DEBUGGING LAB - TRACE THE CONTROL TOTALS        00001300
001400*                                                                 00001400
001500* WILL REJECT (NOT ABEND) ON A BAD OR UNKNOWN EXPENSE-ID          00001500
001600***************************************************************** 00001600
001700 IDENTIFICATION DIVISION.                                         00001700
001800 PROGRAM-ID.    EXBAPPR.                                          00001800
001900 AUTHOR.        D STOUT.                                          00001900
002000 INSTALLATION.  SYSTEMS GROUP - BATCH DEVELOPMENT.                00002000
002100 DATE-WRITTEN.  04/02/91.                                         00002100
002200 DATE-COMPILED.                                                   00002200
002300 SECURITY.      NON-CONFIDENTIAL.                                 00002300
002400*                                                                 00002400
002500****************************************************************  00002500
002600* CHANGE LOG                                                      00002600
002700*                                                                 00002700
002800* 04/02/91  DRS  ORIG    INITIAL WRITE - APPROVAL WORKFLOW BATCH  00002800
002900*                        ENGINE FOR THE EXPENSE SYSTEM REWRITE.   00002900
003000* 09/18/91  DRS  CR0031  ADDED PENDING_FINANCE_APPROVAL BRANCH -  00003000
003100*                        FINANCE NOW RE-APPROVES CLAIMS OVER THE  00003100
003200*                        AUTO-APPROVAL THRESHOLD.                 00003200
003300* 02/11/92  WLT  CR0077  $50.00 AUTO-APPROVAL THRESHOLD MOVED TO  00003300
003400*                        A NAMED CONSTANT PER AUDIT FINDING.      00003400
003500* 07/30/93  WLT  CR0163  REJECT NOW REQUIRES COMMENTS BEFORE ANY  00003500
003600*                        AUTHORIZATION CHECK IS MADE.             00003600
003700* 01/22/96  RFG  CR0240  EXPENSE MASTER NOW LOADED TO A TABLE AND 00003700
003800*                        SEARCHED LINEARLY - ACTIONS FILE IS NOT  00003800
003900*                        GUARANTEED TO BE IN EXPENSE-ID ORDER.    00003900
004000* 09/09/98  RFG  Y2K01   EXPENSE-DATE AND TIMESTAMP FIELDS ARE    00004000
004100*                        ALL CCYYMMDD - CONFIRMED WINDOW-FREE.    00004100
004200* 06/14/99  JKH  CR0288  APPROVAL NO LONGER WRITES TO THE AUDIT   00004200
004300*                        LOG - ONLY REJECT DOES, PER APP OWNER.   00004300
004400* 03/05/02  JKH  CR0331  CONTROL TOTALS NOW BROKEN OUT BY AUTO-   00004400
004500*                        APPROVED VS SENT-TO-FINANCE VS FINANCE-  00004500
004600*                        APPROVED FOR THE MONTH-END RECONCILE.    00004600
004700* 11/19/04  MBQ  CR0399  NEXT-HISTORY-ID NOW DERIVED FROM THE     00004700
004800*                        HIGHEST ID ON THE EXISTING HISTORY FILE  00004800
004900*                        INSTEAD OF A HARD-CODED START VALUE.     00004900
005000****************************************************************  00005000
005100*                                                                 00005100
005200* Approval-action transaction file record description:            00005200
005300*     0    1    1    2    2    3    3    4    4    5    5    6    00005300
005400* ....5....0....5....0....5....0....5....0....5....0....5....0....00005400
005500*                                                                 00005500
005600* EXPENSE-ID(9) APPROVER-ID(9) APPROVER-NAME(50) MGR(1) ROLES(3)  00005600
005700* ACTION-CODE(1) A=APPROVE R=REJECT    COMMENTS(255)              00005700
005800***************************************************************** 00005800
005900 ENVIRONMENT DIVISION.                                            00005900
006000 CONFIGURATION SECTION.                                           00006000
006100 SOURCE-COMPUTER. IBM-370.                                        00006100
006200 OBJECT-COMPUTER. IBM-370.                                        00006200
006300 SPECIAL-NAMES.                                                   00006300
006400     C01 IS TOP-OF-FORM.                                          00006400
006500 INPUT-OUTPUT SECTION.                                            00006500
006600 FILE-CONTROL.                                                    00006600
006700     SELECT EXPENSE-MASTER ASSIGN TO EXPMAST                      00006700
006800         ACCESS IS SEQUENTIAL                                     00006800
006900         FILE STATUS  IS  WS-EXPMAST-STATUS.                      00006900
007000                                                                  00007000
007100     SELECT APPROVAL-ACTIONS ASSIGN TO APVACTNS                   00007100
007200         ACCESS IS SEQUENTIAL                                     00007200
007300         FILE STATUS  IS  WS-APVACTNS-STATUS.                     00007300
007400                                                                  00007400
007500     SELECT APPROVAL-HISTORY ASSIGN TO APVHIST                    00007500
007600         ACCESS IS SEQUENTIAL                                     00007600
007700         FILE STATUS  IS  WS-APVHIST-STATUS.                      00007700
007800                                                                  00007800
007900     SELECT ERROR-REPORT      ASSIGN TO ERRRPT                    00007900
008000         FILE STATUS  IS  WS-ERRRPT-STATUS.                       00008000
008050     SELECT AUDIT-LOG-SCAN    ASSIGN TO AUDITLOG                  00008050
008060         ACCESS IS SEQUENTIAL                                     00008060
008070         FILE STATUS  IS  WS-AUDSCAN-STATUS.                      00008070
008100*                                                                 00008100
008200***************************************************************** 00008200
008300 DATA DIVISION.                                                   00008300
008400 FILE SECTION.                                                    00008400
008500*                                                                 00008500
008600 FD  EXPENSE-MASTER                                               00008600
008700     RECORDING MODE IS F.                                         00008700
008750 01  EXP-MASTER-REC.                                              00008750
008800 COPY EXPCOPY REPLACING ==:TAG:== BY ==EXP==.                     00008800
008900*                                                                 00008900
009000 FD  APPROVAL-ACTIONS                                             00009000
009100     RECORDING MODE IS F.                                         00009100
009200 COPY APVACOPY.                                                   00009200
009300*                                                                 00009300
009400 FD  APPROVAL-HISTORY                                             00009400
009500     RECORDING MODE IS F.                                         00009500
009600 COPY APVHCOPY.                                                   00009600
009700*                                                                 00009700
009800 FD  ERROR-REPORT                                                 00009800
009900     RECORDING MODE IS F.                                         00009900
010000 01  REPORT-RECORD               PIC X(132).                      00010000
010010*                                                                 00010010
010020 FD  AUDIT-LOG-SCAN                                               00010020
010030     RECORDING MODE IS F.                                         00010030
010040 COPY AUDCOPY.                                                    00010040
010100*                                                                 00010100
010200***************************************************************** 00010200
010300 WORKING-STORAGE SECTION.                                         00010300
010400***************************************************************** 00010400
010500*                                                                 00010500
010600 01  SYSTEM-DATE-AND-TIME.                                        00010600
010700     05  CURRENT-DATE-8          PIC 9(08).                       00010700
010710     05  CURRENT-DATE-8R REDEFINES CURRENT-DATE-8.                00010710
010720         10  CURRENT-CCYY        PIC 9(04).                       00010720
010730         10  CURRENT-MM          PIC 9(02).                       00010730
010740         10  CURRENT-DD          PIC 9(02).                       00010740
010800     05  CURRENT-TIME-6          PIC 9(06).                       00010800
010810     05  CURRENT-TIME-6R REDEFINES CURRENT-TIME-6.                00010810
010820         10  CURRENT-HH          PIC 9(02).                       00010820
010830         10  CURRENT-MN          PIC 9(02).                       00010830
010840         10  CURRENT-SS          PIC 9(02).                       00010840
010900*                                                                 00010900
011000 01  WS-FILE-STATUS-FIELDS.                                       00011000
011100     05  WS-EXPMAST-STATUS       PIC X(02) VALUE SPACES.          00011100
011200         88  WS-EXPMAST-OK             VALUE '00'.                00011200
011300         88  WS-EXPMAST-EOF            VALUE '10'.                00011300
011400     05  WS-APVACTNS-STATUS      PIC X(02) VALUE SPACES.          00011400
011500         88  WS-APVACTNS-OK            VALUE '00'.                00011500
011600         88  WS-APVACTNS-EOF           VALUE '10'.                00011600
011700     05  WS-APVHIST-STATUS       PIC X(02) VALUE SPACES.          00011700
011800         88  WS-APVHIST-OK             VALUE '00'.                00011800
011900         88  WS-APVHIST-EOF            VALUE '10'.                00011900
012000     05  WS-ERRRPT-STATUS        PIC X(02) VALUE SPACES.          00012000
012100         88  WS-ERRRPT-OK              VALUE '00'.                00012100
012110     05  WS-AUDSCAN-STATUS       PIC X(02) VALUE SPACES.          00012110
012120         88  WS-AUDSCAN-OK             VALUE '00'.                00012120
012130         88  WS-AUDSCAN-EOF            VALUE '10'.                00012130
012200*                                                                 00012200
012300 01  WS-SWITCHES.                                                 00012300
012400     05  WS-ACTIONS-EOF-SW       PIC X(01) VALUE 'N'.             00012400
012500         88  WS-ACTIONS-EOF            VALUE 'Y'.                 00012500
012600     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.             00012600
012700         88  WS-EXPENSE-FOUND          VALUE 'Y'.                 00012700
012800     05  WS-AUTHORIZED-SW        PIC X(01) VALUE 'N'.             00012800
012900         88  WS-ACTION-AUTHORIZED      VALUE 'Y'.                 00012900
013000*                                                                 00013000
013100* IN-MEMORY EXPENSE TABLE - LOADED ONCE, SEARCHED LINEARLY        00013100
013200* FOR EACH ACTION RECORD (NO ISAM IN THIS BUILD - SEE CR0240)     00013200
013300 01  WS-EXPENSE-TABLE.                                            00013300
013400     05  WS-EXPENSE-COUNT        PIC S9(9) COMP VALUE +0.         00013400
013500     05  WS-EXPENSE-ENTRY OCCURS 5000 TIMES                       00013500
013600                  INDEXED BY EXP-IX.                              00013600
013700 COPY EXPCOPY REPLACING ==:TAG:== BY ==TBL==.                     00013700
013800*                                                                 00013800
013900 01  WS-WORK-COUNTERS.                                            00013900
014000     05  WS-NEXT-HISTORY-ID      PIC 9(09) VALUE 0.               00014000
014100     05  WS-NEXT-AUDIT-ID        PIC 9(09) VALUE 0.               00014100
014150*                                                                 00014150
014160 77  WS-COMMENT-LEN              PIC S9(4) COMP VALUE +0.         00014160
014300*                                                                 00014300
014400 01  WS-ACTION-WORK-FIELDS.                                       00014400
014500     05  WS-STATUS-BEFORE        PIC X(28) VALUE SPACES.          00014500
014600     05  WS-STATUS-AFTER         PIC X(28) VALUE SPACES.          00014600
014700     05  WS-NEW-COMMENTS         PIC X(255) VALUE SPACES.         00014700
014800     05  WS-REASON-TEXT          PIC X(70) VALUE SPACES.          00014800
014900     05  WS-ERR-ID-EDIT          PIC ZZZZZZZZ9.                   00014900
015000*                                                                 00015000
015100 01  WS-AUTO-APPROVE-THRESHOLD   PIC S9(9)V99 COMP-3 VALUE +50.00.00015100
015200 01  WS-AUTO-APPROVE-NOTE        PIC X(58) VALUE                  00015200
015300     '[Auto-Approved: Amount under threshold by Manager/Admin]'.  00015300
015400*                                                                 00015400
015500 01  REPORT-TOTALS.                                               00015500
015600     05  NUM-ACTIONS-READ        PIC S9(9) COMP-3 VALUE +0.       00015600
015700     05  NUM-AUTO-APPROVED       PIC S9(9) COMP-3 VALUE +0.       00015700
015800     05  NUM-SENT-TO-FINANCE     PIC S9(9) COMP-3 VALUE +0.       00015800
015900     05  NUM-FINANCE-APPROVED    PIC S9(9) COMP-3 VALUE +0.       00015900
016000     05  NUM-REJECTED            PIC S9(9) COMP-3 VALUE +0.       00016000
016100     05  NUM-ACTION-ERRORS       PIC S9(9) COMP-3 VALUE +0.       00016100
016200*                                                                 00016200
016300 COPY ERRCOPY.                                                    00016300
016400*                                                                 00016400
016500 01  RPT-HEADER1.                                                 00016500
016600     05  FILLER                  PIC X(40)                        00016600
016700               VALUE 'EXPENSE APPROVAL RUN - CONTROL REPORT  '.   00016700
016800     05  RPT-MM                  PIC 99.                          00016800
016900     05  FILLER                  PIC X(01) VALUE '/'.             00016900
017000     05  RPT-DD                  PIC 99.                          00017000
017100     05  FILLER                  PIC X(01) VALUE '/'.             00017100
017200     05  RPT-CCYY                PIC 9999.                        00017200
017300     05  FILLER                  PIC X(59) VALUE SPACES.          00017300
017400 01  RPT-TOTALS-HDR.                                              00017400
017500     05  FILLER PIC X(40) VALUE 'Control Totals:                '.00017500
017600     05  FILLER PIC X(92) VALUE SPACES.                           00017600
017700 01  RPT-TOTALS-DETAIL.                                           00017700
017800     05  RPT-TOT-LABEL           PIC X(30) VALUE SPACES.          00017800
017900     05  RPT-TOT-VALUE           PIC ZZZ,ZZZ,ZZ9.                 00017900
018000     05  FILLER                  PIC X(93) VALUE SPACES.          00018000
018100*                                                                 00018100
018110 01  WS-AUDIT-CALL-AREA.                                          00018110
018120     05  WS-AUDIT-USERNAME       PIC X(100) VALUE SPACES.         00018120
018130     05  WS-AUDIT-ACTION-REJECTED PIC X(100) VALUE                00018130
018140                 'EXPENSE_REJECTED'.                              00018140
018150     05  WS-AUDIT-ENTITY-EXPENSE PIC X(100) VALUE 'Expense'.      00018150
018160     05  WS-AUDIT-DETAILS        PIC X(255) VALUE SPACES.         00018160
018200 01  LK-AUDIT-MSG-AREA           PIC X(70) VALUE SPACES.          00018200
018300 01  LK-AUDIT-OK-FLAG            PIC X(01) VALUE 'Y'.             00018300
018400*                                                                 00018400
018500***************************************************************** 00018500
018600 PROCEDURE DIVISION.                                              00018600
018700***************************************************************** 00018700
018800*                                                                 00018800
018900 000-MAIN.                                                        00018900
019000     ACCEPT CURRENT-DATE-8 FROM DATE YYYYMMDD.                    00019000
019100     ACCEPT CURRENT-TIME-6 FROM TIME.                             00019100
019200     DISPLAY 'EXBAPPR STARTED - APPROVAL BATCH RUN'               00019200
019210         ' AT ' CURRENT-HH ':' CURRENT-MN ':' CURRENT-SS.         00019210
019300                                                                  00019300
019400     PERFORM 700-OPEN-FILES.                                      00019400
019500     PERFORM 702-INIT-AUDIT-COUNTER.                              00019500
019600     PERFORM 703-INIT-HISTORY-COUNTER.                            00019600
019700     PERFORM 705-LOAD-EXPENSE-TABLE.                              00019700
019800                                                                  00019800
019900     PERFORM 100-PROCESS-ACTIONS                                  00019900
020000             UNTIL WS-ACTIONS-EOF.                                00020000
020100                                                                  00020100
020200     PERFORM 780-REWRITE-EXPENSE-TABLE.                           00020200
020300     PERFORM 800-INIT-REPORT.                                     00020300
020400     PERFORM 850-REPORT-CONTROL-TOTALS.                           00020400
020500     PERFORM 790-CLOSE-FILES.                                     00020500
020600                                                                  00020600
020700     DISPLAY 'EXBAPPR ENDED - SEE ERROR-REPORT FOR CONTROL TOTALS'00020700
020800     GOBACK.                                                      00020800
020900*                                                                 00020900
021000 100-PROCESS-ACTIONS.                                             00021000
021100     READ APPROVAL-ACTIONS                                        00021100
021200         AT END MOVE 'Y' TO WS-ACTIONS-EOF-SW                     00021200
021300     END-READ.                                                    00021300
021400     IF NOT WS-ACTIONS-EOF                                        00021400
021500        ADD 1 TO NUM-ACTIONS-READ                                 00021500
021600        PERFORM 250-LOCATE-EXPENSE                                00021600
021700        IF NOT WS-EXPENSE-FOUND                                   00021700
021800           MOVE 'EXPENSE-ID NOT FOUND ON MASTER FILE'             00021800
021900                TO WS-REASON-TEXT                                 00021900
022000           PERFORM 299-REPORT-BAD-ACTION                          00022000
022100        ELSE                                                      00022100
022200           EVALUATE TRUE                                          00022200
022300              WHEN APV-ACTION-APPROVE                             00022300
022400                  PERFORM 200-APPROVE-EXPENSE                     00022400
022500              WHEN APV-ACTION-REJECT                              00022500
022600                  PERFORM 210-REJECT-EXPENSE                      00022600
022700              WHEN OTHER                                          00022700
022800                  MOVE 'UNKNOWN ACTION CODE ON TRANSACTION'       00022800
022900                       TO WS-REASON-TEXT                          00022900
023000                  PERFORM 299-REPORT-BAD-ACTION                   00023000
023100           END-EVALUATE                                           00023100
023200        END-IF                                                    00023200
023300     END-IF.                                                      00023300
023400*                                                                 00023400
023500 200-APPROVE-EXPENSE.                                             00023500
023600     EVALUATE TRUE                                                00023600
023700        WHEN TBL-ST-SUBMITTED(EXP-IX)                             00023700
023800            PERFORM 205-APPROVE-FROM-SUBMITTED                    00023800
023900        WHEN TBL-ST-PENDING-FINANCE(EXP-IX)                       00023900
024000            PERFORM 206-APPROVE-FROM-FINANCE                      00024000
024100        WHEN OTHER                                                00024100
024200            MOVE 'EXPENSE IS NOT IN A STATE THAT CAN BE APPROVED' 00024200
024300                 TO WS-REASON-TEXT                                00024300
024400            PERFORM 299-REPORT-BAD-ACTION                         00024400
024500     END-EVALUATE.                                                00024500
024600*                                                                 00024600
024700 205-APPROVE-FROM-SUBMITTED.                                      00024700
024800     SET WS-ACTION-AUTHORIZED TO FALSE.                           00024800
024900     IF (APV-IS-MANAGER-OF-OWNER OR APV-HOLDS-ROLE-ADMIN)         00024900
025000         AND (APV-HOLDS-ROLE-MANAGER OR APV-HOLDS-ROLE-ADMIN)     00025000
025100         SET WS-ACTION-AUTHORIZED TO TRUE                         00025100
025200     END-IF.                                                      00025200
025300     IF NOT WS-ACTION-AUTHORIZED                                  00025300
025400         MOVE 'FORBIDDEN - NOT MANAGER OF OWNER OR ADMIN'         00025400
025500              TO WS-REASON-TEXT                                   00025500
025600         PERFORM 299-REPORT-BAD-ACTION                            00025600
025700     ELSE                                                         00025700
025800         IF TBL-AMOUNT(EXP-IX) NOT > WS-AUTO-APPROVE-THRESHOLD    00025800
025900             MOVE 'APPROVED' TO WS-STATUS-AFTER                   00025900
026000             PERFORM 207-APPEND-AUTO-NOTE                         00026000
026100             ADD 1 TO NUM-AUTO-APPROVED                           00026100
026200         ELSE                                                     00026200
026300             MOVE 'PENDING_FINANCE_APPROVAL' TO WS-STATUS-AFTER   00026300
026400             MOVE APV-COMMENTS TO WS-NEW-COMMENTS                 00026400
026500             ADD 1 TO NUM-SENT-TO-FINANCE                         00026500
026600         END-IF                                                   00026600
026700         PERFORM 280-APPLY-APPROVAL                               00026700
026800     END-IF.                                                      00026800
026900*                                                                 00026900
027000 206-APPROVE-FROM-FINANCE.                                        00027000
027100     IF APV-HOLDS-ROLE-ADMIN OR APV-HOLDS-ROLE-FINANCE            00027100
027200         MOVE 'APPROVED' TO WS-STATUS-AFTER                       00027200
027300         MOVE APV-COMMENTS TO WS-NEW-COMMENTS                     00027300
027400         ADD 1 TO NUM-FINANCE-APPROVED                            00027400
027500         PERFORM 280-APPLY-APPROVAL                               00027500
027600     ELSE                                                         00027600
027700         MOVE 'FORBIDDEN - NOT ADMIN OR FINANCE'                  00027700
027800              TO WS-REASON-TEXT                                   00027800
027900         PERFORM 299-REPORT-BAD-ACTION                            00027900
028000     END-IF.                                                      00028000
028100*                                                                 00028100
028200 207-APPEND-AUTO-NOTE.                                            00028200
028300*    TRIM TRAILING SPACES OFF THE SUPPLIED COMMENT BY HAND -      00028300
028400*    NO INTRINSIC FUNCTIONS IN THIS SHOP'S COBOL (SEE STANDARDS)  00028400
028500     MOVE 255 TO WS-COMMENT-LEN.                                  00028500
028550     PERFORM 207-TRIM-COMMENT-LOOP                                00028550
028560        UNTIL WS-COMMENT-LEN = 0                                  00028560
028570           OR APV-COMMENTS(WS-COMMENT-LEN:1) NOT = SPACE.         00028570
029100     MOVE SPACES TO WS-NEW-COMMENTS.                              00029100
029200     IF WS-COMMENT-LEN = 0                                        00029200
029300         MOVE WS-AUTO-APPROVE-NOTE TO WS-NEW-COMMENTS             00029300
029400     ELSE                                                         00029400
029500         STRING APV-COMMENTS(1:WS-COMMENT-LEN) DELIMITED BY SIZE  00029500
029600                ' '                         DELIMITED BY SIZE     00029600
029700                WS-AUTO-APPROVE-NOTE         DELIMITED BY SIZE    00029700
029800             INTO WS-NEW-COMMENTS                                 00029800
029900         END-STRING                                               00029900
030000     END-IF.                                                      00030000
030100*                                                                 00030100
030120 207-TRIM-COMMENT-LOOP.                                           00030120
030140     SUBTRACT 1 FROM WS-COMMENT-LEN.                              00030140
030160*                                                                 00030160
030200 280-APPLY-APPROVAL.                                              00030200
030300     MOVE TBL-STATUS(EXP-IX) TO WS-STATUS-BEFORE.                 00030300
030400     MOVE WS-STATUS-AFTER    TO TBL-STATUS(EXP-IX).               00030400
030500     MOVE CURRENT-DATE-8     TO TBL-UPDATED-DATE(EXP-IX).         00030500
030600     MOVE CURRENT-TIME-6     TO TBL-UPDATED-TIME(EXP-IX).         00030600
030700     PERFORM 810-WRITE-HISTORY.                                   00030700
030800*                                                                 00030800
030900 210-REJECT-EXPENSE.                                              00030900
031000     IF APV-COMMENTS = SPACES                                     00031000
031100         MOVE 'REJECTION COMMENTS ARE MANDATORY'                  00031100
031200              TO WS-REASON-TEXT                                   00031200
031300         PERFORM 299-REPORT-BAD-ACTION                            00031300
031400     ELSE                                                         00031400
031500         SET WS-ACTION-AUTHORIZED TO FALSE                        00031500
031600         EVALUATE TRUE                                            00031600
031700            WHEN TBL-ST-SUBMITTED(EXP-IX)                         00031700
031800                IF APV-IS-MANAGER-OF-OWNER OR APV-HOLDS-ROLE-ADMIN00031800
031900                    SET WS-ACTION-AUTHORIZED TO TRUE              00031900
032000                END-IF                                            00032000
032100            WHEN TBL-ST-PENDING-FINANCE(EXP-IX)                   00032100
032200                IF APV-HOLDS-ROLE-ADMIN OR APV-HOLDS-ROLE-FINANCE 00032200
032300                    SET WS-ACTION-AUTHORIZED TO TRUE              00032300
032400                END-IF                                            00032400
032500            WHEN OTHER                                            00032500
032600                CONTINUE                                          00032600
032700         END-EVALUATE                                             00032700
032800         IF WS-ACTION-AUTHORIZED                                  00032800
032900             MOVE TBL-STATUS(EXP-IX) TO WS-STATUS-BEFORE          00032900
033000             MOVE 'REJECTED'         TO TBL-STATUS(EXP-IX)        00033000
033100             MOVE CURRENT-DATE-8     TO TBL-UPDATED-DATE(EXP-IX)  00033100
033200             MOVE CURRENT-TIME-6     TO TBL-UPDATED-TIME(EXP-IX)  00033200
033300             MOVE APV-COMMENTS       TO WS-NEW-COMMENTS           00033300
033400             PERFORM 810-WRITE-HISTORY                            00033400
033500             ADD 1 TO NUM-REJECTED                                00033500
033600             PERFORM 820-WRITE-AUDIT-REJECT                       00033600
033700         ELSE                                                     00033700
033800             STRING 'NOT AUTHORIZED TO REJECT EXPENSE-ID '        00033800
033900                       DELIMITED BY SIZE                          00033900
034000                    ' IN ITS CURRENT STATE'  DELIMITED BY SIZE    00034000
034100                 INTO WS-REASON-TEXT                              00034100
034200             END-STRING                                           00034200
034300             PERFORM 299-REPORT-BAD-ACTION                        00034300
034400         END-IF                                                   00034400
034500     END-IF.                                                      00034500
034600*                                                                 00034600
034700 250-LOCATE-EXPENSE.                                              00034700
034800     SET WS-EXPENSE-FOUND TO FALSE.                               00034800
034900     SET EXP-IX TO 1.                                             00034900
035000     SEARCH WS-EXPENSE-ENTRY                                      00035000
035100         AT END                                                   00035100
035200             SET WS-EXPENSE-FOUND TO FALSE                        00035200
035300         WHEN TBL-EXPENSE-ID(EXP-IX) = APV-EXPENSE-ID             00035300
035400             SET WS-EXPENSE-FOUND TO TRUE                         00035400
035500     END-SEARCH.                                                  00035500
035600*                                                                 00035600
035700 299-REPORT-BAD-ACTION.                                           00035700
035800     MOVE APV-EXPENSE-ID TO WS-ERR-ID-EDIT.                       00035800
035900     MOVE SPACES TO ERR-REPORT-LINE.                              00035900
036000     STRING 'EXPENSE-ID: ' DELIMITED BY SIZE                      00036000
036100            WS-ERR-ID-EDIT DELIMITED BY SIZE                      00036100
036200         INTO ERR-KEY-TEXT                                        00036200
036300     END-STRING.                                                  00036300
036400     MOVE WS-REASON-TEXT TO ERR-REASON-TEXT.                      00036400
036500     WRITE REPORT-RECORD FROM ERR-REPORT-LINE.                    00036500
036600     ADD 1 TO NUM-ACTION-ERRORS.                                  00036600
036700*                                                                 00036700
036800 700-OPEN-FILES.                                                  00036800
036900     OPEN INPUT    APPROVAL-ACTIONS                               00036900
037000          OUTPUT   ERROR-REPORT.                                  00037000
037100     IF NOT WS-APVACTNS-OK                                        00037100
037200       DISPLAY 'ERROR OPENING APPROVAL-ACTIONS. RC:'              00037200
037300               WS-APVACTNS-STATUS                                 00037300
037400       MOVE 16 TO RETURN-CODE                                     00037400
037500       MOVE 'Y' TO WS-ACTIONS-EOF-SW                              00037500
037600     END-IF.                                                      00037600
037700*                                                                 00037700
037800 702-INIT-AUDIT-COUNTER.                                          00037800
037900     MOVE 1 TO WS-NEXT-AUDIT-ID.                                  00037900
038000     OPEN INPUT AUDIT-LOG-SCAN.                                   00038000
038100     IF WS-AUDSCAN-OK                                             00038100
038150         PERFORM 702-READ-AUDSCAN-LOOP UNTIL WS-AUDSCAN-EOF       00038150
039200         CLOSE AUDIT-LOG-SCAN                                     00039200
039300     END-IF.                                                      00039300
039310*                                                                 00039310
039320 702-READ-AUDSCAN-LOOP.                                           00039320
039330     READ AUDIT-LOG-SCAN                                          00039330
039340         AT END SET WS-AUDSCAN-EOF TO TRUE                        00039340
039350         NOT AT END                                               00039350
039360            IF AUD-AUDIT-ID >= WS-NEXT-AUDIT-ID                   00039360
039370               COMPUTE WS-NEXT-AUDIT-ID = AUD-AUDIT-ID + 1        00039370
039380            END-IF                                                00039380
039390     END-READ.                                                    00039390
039400*                                                                 00039400
039500 703-INIT-HISTORY-COUNTER.                                        00039500
039600     MOVE 1 TO WS-NEXT-HISTORY-ID.                                00039600
039700     OPEN INPUT APPROVAL-HISTORY.                                 00039700
039800     IF WS-APVHIST-OK                                             00039800
039850         PERFORM 703-READ-HISTORY-LOOP UNTIL WS-APVHIST-EOF       00039850
040900     END-IF.                                                      00040900
040910*                                                                 00040910
040920 703-READ-HISTORY-LOOP.                                           00040920
040930     READ APPROVAL-HISTORY                                        00040930
040940         AT END SET WS-APVHIST-EOF TO TRUE                        00040940
040950         NOT AT END                                               00040950
040960            IF APH-HISTORY-ID >= WS-NEXT-HISTORY-ID               00040960
040970               COMPUTE WS-NEXT-HISTORY-ID = APH-HISTORY-ID + 1    00040970
040980            END-IF                                                00040980
040990     END-READ.                                                    00040990
041000     CLOSE APPROVAL-HISTORY.                                      00041000
041100     OPEN EXTEND APPROVAL-HISTORY.                                00041100
041200     IF NOT WS-APVHIST-OK                                         00041200
041300         CLOSE APPROVAL-HISTORY                                   00041300
041400         OPEN OUTPUT APPROVAL-HISTORY                             00041400
041500     END-IF.                                                      00041500
041600*                                                                 00041600
041700 705-LOAD-EXPENSE-TABLE.                                          00041700
041800     OPEN INPUT EXPENSE-MASTER.                                   00041800
041900     IF NOT WS-EXPMAST-OK                                         00041900
042000       DISPLAY 'ERROR OPENING EXPENSE-MASTER. RC:'                00042000
042100               WS-EXPMAST-STATUS                                  00042100
042200       MOVE 16 TO RETURN-CODE                                     00042200
042300       MOVE 'Y' TO WS-ACTIONS-EOF-SW                              00042300
042400     ELSE                                                         00042400
042450       PERFORM 705-READ-EXPENSE-LOOP UNTIL WS-EXPMAST-EOF         00042450
043500       CLOSE EXPENSE-MASTER                                       00043500
043600     END-IF.                                                      00043600
043610*                                                                 00043610
043620 705-READ-EXPENSE-LOOP.                                           00043620
043630     READ EXPENSE-MASTER                                          00043630
043640         AT END SET WS-EXPMAST-EOF TO TRUE                        00043640
043650         NOT AT END                                               00043650
043660            ADD 1 TO WS-EXPENSE-COUNT                             00043660
043670            SET EXP-IX TO WS-EXPENSE-COUNT                        00043670
043680            MOVE EXP-MASTER-REC TO WS-EXPENSE-ENTRY(EXP-IX)       00043680
043690     END-READ.                                                    00043690
043700*                                                                 00043700
043800 780-REWRITE-EXPENSE-TABLE.                                       00043800
043900     OPEN OUTPUT EXPENSE-MASTER.                                  00043900
043950     SET EXP-IX TO 1.                                             00043950
044000     PERFORM 780-WRITE-EXPENSE-LOOP                               00044000
044100             VARYING EXP-IX FROM 1 BY 1                           00044100
044150             UNTIL EXP-IX > WS-EXPENSE-COUNT.                     00044150
044500     CLOSE EXPENSE-MASTER.                                        00044500
044550*                                                                 00044550
044560 780-WRITE-EXPENSE-LOOP.                                          00044560
044570     MOVE WS-EXPENSE-ENTRY(EXP-IX) TO EXP-MASTER-REC.             00044570
044580     WRITE EXP-MASTER-REC.                                        00044580
044600*                                                                 00044600
044700 790-CLOSE-FILES.                                                 00044700
044800     CLOSE APPROVAL-ACTIONS                                       00044800
044900           APPROVAL-HISTORY                                       00044900
045000           ERROR-REPORT.                                          00045000
045100*                                                                 00045100
045200 800-INIT-REPORT.                                                 00045200
045300     MOVE CURRENT-MM  TO RPT-MM.                                  00045300
045400     MOVE CURRENT-DD  TO RPT-DD.                                  00045400
045500     MOVE CURRENT-CCYY TO RPT-CCYY.                               00045500
045600     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00045600
045700*                                                                 00045700
045800 850-REPORT-CONTROL-TOTALS.                                       00045800
045900     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.             00045900
046000     MOVE 'ACTIONS READ               ' TO RPT-TOT-LABEL.         00046000
046100     MOVE NUM-ACTIONS-READ TO RPT-TOT-VALUE.                      00046100
046200     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                  00046200
046300     MOVE 'AUTO-APPROVED              ' TO RPT-TOT-LABEL.         00046300
046400     MOVE NUM-AUTO-APPROVED TO RPT-TOT-VALUE.                     00046400
046500     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                  00046500
046600     MOVE 'SENT TO FINANCE            ' TO RPT-TOT-LABEL.         00046600
046700     MOVE NUM-SENT-TO-FINANCE TO RPT-TOT-VALUE.                   00046700
046800     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                  00046800
046900     MOVE 'FINANCE-APPROVED           ' TO RPT-TOT-LABEL.         00046900
047000     MOVE NUM-FINANCE-APPROVED TO RPT-TOT-VALUE.                  00047000
047100     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                  00047100
047200     MOVE 'REJECTED                   ' TO RPT-TOT-LABEL.         00047200
047300     MOVE NUM-REJECTED TO RPT-TOT-VALUE.                          00047300
047400     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                  00047400
047500     MOVE 'REJECTED - AUTH/VALIDATION ' TO RPT-TOT-LABEL.         00047500
047600     MOVE NUM-ACTION-ERRORS TO RPT-TOT-VALUE.                     00047600
047700     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.                  00047700
047800*                                                                 00047800
047900 820-WRITE-AUDIT-REJECT.                                          00047900
048000     MOVE APV-EXPENSE-ID TO WS-ERR-ID-EDIT.                       00048000
048050     MOVE SPACES TO WS-AUDIT-DETAILS.                             00048050
048100     STRING 'Status changed to REJECTED. Comments: '              00048100
048200            DELIMITED BY SIZE                                     00048200
048300            APV-COMMENTS DELIMITED BY SIZE                        00048300
048400         INTO WS-AUDIT-DETAILS                                    00048400
048500     END-STRING.                                                  00048500
048550     MOVE APV-APPROVER-USERNAME TO WS-AUDIT-USERNAME.             00048550
048600     CALL 'AUDITLOG' USING WS-NEXT-AUDIT-ID,                      00048600
048700                           WS-AUDIT-USERNAME,                     00048700
048800                           WS-AUDIT-ACTION-REJECTED,              00048800
048900                           WS-AUDIT-ENTITY-EXPENSE,               00048900
049000                           APV-EXPENSE-ID,                        00049000
049200                           WS-AUDIT-DETAILS,                      00049200
049300                           LK-AUDIT-OK-FLAG,                      00049300
049400                           LK-AUDIT-MSG-AREA.                     00049400
049500     IF LK-AUDIT-OK-FLAG NOT = 'Y'                                00049500
049600         MOVE LK-AUDIT-MSG-AREA TO WS-REASON-TEXT                 00049600
049700         PERFORM 299-REPORT-BAD-ACTION                            00049700
049800     END-IF.                                                      00049800
049900     ADD 1 TO WS-NEXT-AUDIT-ID.                                   00049900
050000*                                                                 00050000
050100 810-WRITE-HISTORY.                                               00050100
050200     MOVE WS-NEXT-HISTORY-ID     TO APH-HISTORY-ID.               00050200
050300     MOVE TBL-EXPENSE-ID(EXP-IX) TO APH-EXPENSE-ID.               00050300
050400     MOVE APV-APPROVER-USER-ID   TO APH-APPROVER-USER-ID.         00050400
050500     MOVE APV-APPROVER-USERNAME  TO APH-APPROVER-USERNAME.        00050500
050600     MOVE WS-STATUS-BEFORE       TO APH-STATUS-BEFORE.            00050600
050700     MOVE WS-STATUS-AFTER        TO APH-STATUS-AFTER.             00050700
050800     MOVE WS-NEW-COMMENTS        TO APH-COMMENTS.                 00050800
050900     MOVE CURRENT-DATE-8         TO APH-ACTION-DATE-8.            00050900
051000     MOVE CURRENT-TIME-6         TO APH-ACTION-TIME-6.            00051000
051100     WRITE APH-HISTORY-REC.                                       00051100
051200     ADD 1 TO WS-NEXT-HISTORY-ID.                                 00051200
