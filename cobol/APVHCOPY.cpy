000100******************************************************************00000100
000200*    APVHCOPY  --  APPROVAL HISTORY RECORD (APPEND-ONLY TRAIL)    *00000200
000300*    ONE RECORD WRITTEN PER STATUS TRANSITION BY EXBAPPR          *00000300
000400******************************************************************00000400
000500 01  APH-HISTORY-REC.                                             00000500
000600     05  APH-HISTORY-ID          PIC 9(09).                       00000600
000700     05  APH-EXPENSE-ID          PIC 9(09).                       00000700
000800     05  APH-APPROVER-USER-ID    PIC 9(09).                       00000800
000900     05  APH-APPROVER-USERNAME   PIC X(50).                       00000900
001000     05  APH-STATUS-BEFORE       PIC X(28).                       00001000
001100     05  APH-STATUS-AFTER        PIC X(28).                       00001100
001200     05  APH-COMMENTS            PIC X(255).                      00001200
001300     05  APH-ACTION-DATE.                                         00001300
001400         10  APH-ACTION-DATE-8   PIC 9(08).                       00001400
001500         10  APH-ACTION-TIME-6   PIC 9(06).                       00001500
001600     05  FILLER                  PIC X(15).                       00001600
