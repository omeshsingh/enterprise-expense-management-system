000100******************************************************************00000100
000200*    ERRCOPY  --  COMMON ERROR-REPORT LINE, ALL BATCH PROGRAMS    *00000200
000300*    MODELLED ON SAM3ABND'S ERR-MSG-BAD-TRAN FAMILY               *00000300
000400******************************************************************00000400
001600 01  ERR-REPORT-LINE.                                             00001600
001700     05  FILLER                  PIC X(21) VALUE SPACES.          00001700
001800     05  ERR-KEY-TEXT            PIC X(30) VALUE SPACES.          00001800
001900     05  ERR-REASON-TEXT         PIC X(70) VALUE SPACES.          00001900
002000     05  FILLER                  PIC X(11) VALUE SPACES.          00002000
