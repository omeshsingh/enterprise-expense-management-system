000100******************************************************************00000100
000200*    AUDCOPY  --  AUDIT LOG RECORD (APPEND-ONLY)                  *00000200
000300*    WRITTEN ONLY BY SUBPROGRAM AUDITLOG ON BEHALF OF A CALLER    *00000300
000400******************************************************************00000400
000500 01  AUD-LOG-REC.                                                 00000500
000600     05  AUD-AUDIT-ID            PIC 9(09).                       00000600
000700     05  AUD-TIMESTAMP.                                           00000700
000800         10  AUD-TS-DATE-8       PIC 9(08).                       00000800
000900         10  AUD-TS-TIME-6       PIC 9(06).                       00000900
001000     05  AUD-USERNAME            PIC X(100).                      00001000
001100     05  AUD-ACTION              PIC X(100).                      00001100
001200     05  AUD-ENTITY-NAME         PIC X(100).                      00001200
001300     05  AUD-ENTITY-ID           PIC 9(09).                       00001300
001400     05  AUD-DETAILS             PIC X(255).                      00001400
001500     05  FILLER                  PIC X(20).                       00001500
