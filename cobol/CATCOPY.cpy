000100******************************************************************00000100
000200*    CATCOPY  --  EXPENSE CATEGORY RECORD, GENERIC LAYOUT          *00000200
000300*    COPY CATCOPY REPLACING ==:TAG:== BY ==xxx==.                  *00000300
000400*    CALLER SUPPLIES THE ENCLOSING 01 (FD RECORD, TAG=CAT) OR      *00000400
000500*    05 OCCURS ENTRY (IN-MEMORY TABLE, TAG=TBL) - THIS MEMBER      *00000500
000600*    STARTS AT LEVEL 10 SO IT NESTS UNDER EITHER ONE               *00000600
000700*    USED IN EXBCATM                                               *00000700
000800******************************************************************00000800
000900     10  :TAG:-CATEGORY-ID       PIC 9(09).                        00000900
000950     10  :TAG:-CATEGORY-ID-X REDEFINES :TAG:-CATEGORY-ID           00000950
000960                             PIC X(09).                            00000960
001000     10  :TAG:-CATEGORY-NAME     PIC X(100).                       00001000
001100     10  FILLER                  PIC X(20).                        00001100
