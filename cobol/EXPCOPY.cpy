000100******************************************************************00000100
000200*    EXPCOPY  --  EXPENSE CLAIM RECORD, GENERIC LAYOUT            *00000200
000300*    COPY EXPCOPY REPLACING ==:TAG:== BY ==xxx==.                 *00000300
000400*    CALLER SUPPLIES THE ENCLOSING 01 (FD RECORD, TAG=EXP) OR     *00000400
000500*    05 OCCURS ENTRY (IN-MEMORY TABLE, TAG=TBL) - THIS MEMBER     *00000500
000600*    STARTS AT LEVEL 10 SO IT NESTS UNDER EITHER ONE              *00000600
000700*    USED IN EXBAPPR, EXBMAINT, EXBQUEUE AND EXBRPT               *00000700
000800******************************************************************00000800
000900     10  :TAG:-EXPENSE-ID        PIC 9(09).                       00000900
001000     10  :TAG:-USER-ID           PIC 9(09).                       00001000
001100     10  :TAG:-USERNAME          PIC X(50).                       00001100
001200     10  :TAG:-MANAGER-ID        PIC 9(09).                       00001200
001300         88  :TAG:-NO-MANAGER          VALUE 0.                   00001300
001400     10  :TAG:-CATEGORY-ID       PIC 9(09).                       00001400
001500     10  :TAG:-CATEGORY-NAME     PIC X(100).                      00001500
001600     10  :TAG:-DESCRIPTION       PIC X(255).                      00001600
001700     10  :TAG:-AMOUNT            PIC S9(9)V99 COMP-3.             00001700
001800     10  :TAG:-EXPENSE-DATE.                                      00001800
001900         15  :TAG:-EXP-DT-CCYY   PIC 9(04).                       00001900
002000         15  :TAG:-EXP-DT-MM     PIC 9(02).                       00002000
002100         15  :TAG:-EXP-DT-DD     PIC 9(02).                       00002100
002200     10  :TAG:-EXPENSE-DATE-N REDEFINES :TAG:-EXPENSE-DATE        00002200
002300                                 PIC 9(08).                       00002300
002400     10  :TAG:-STATUS            PIC X(28).                       00002400
002500         88  :TAG:-ST-SUBMITTED        VALUE 'SUBMITTED'.         00002500
002600         88  :TAG:-ST-PENDING-FINANCE  VALUE                      00002600
002700                   'PENDING_FINANCE_APPROVAL'.                    00002700
002800         88  :TAG:-ST-APPROVED         VALUE 'APPROVED'.          00002800
002900         88  :TAG:-ST-REJECTED         VALUE 'REJECTED'.          00002900
003000         88  :TAG:-ST-PAID             VALUE 'PAID'.              00003000
003050         88  :TAG:-ST-DELETED          VALUE 'DELETED'.           00003050
003100     10  :TAG:-CREATED-AT.                                        00003100
003200         15  :TAG:-CREATED-DATE  PIC 9(08).                       00003200
003300         15  :TAG:-CREATED-TIME  PIC 9(06).                       00003300
003400     10  :TAG:-UPDATED-AT.                                        00003400
003500         15  :TAG:-UPDATED-DATE  PIC 9(08).                       00003500
003600         15  :TAG:-UPDATED-TIME  PIC 9(06).                       00003600
003700     10  FILLER                  PIC X(25).                       00003700
