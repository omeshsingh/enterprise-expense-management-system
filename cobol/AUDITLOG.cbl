000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              00000200
000300****************************************************************  00000300
000400 IDENTIFICATION DIVISION.                                         00000400
000500 PROGRAM-ID.    AUDITLOG.                                         00000500
000600 AUTHOR.        D STOUT.                                          00000600
000700 INSTALLATION.  SYSTEMS GROUP - BATCH DEVELOPMENT.                00000700
000800 DATE-WRITTEN.  03/11/91.                                         00000800
000900 DATE-COMPILED.                                                   00000900
001000 SECURITY.      NON-CONFIDENTIAL.                                 00001000
001100*                                                                 00001100
001200****************************************************************  00001200
001300* CHANGE LOG                                                      00001300
001400*                                                                 00001400
001500* 03/11/91  DRS  ORIG    INITIAL WRITE - AUDIT TRAIL APPEND       00001500
001600*                        SUBROUTINE FOR BATCH UPDATE PROGRAMS.    00001600
001700* 07/22/92  DRS  CR0118  CALLER NOW PASSES NEXT AUDIT-ID IN       00001700
001800*                        RATHER THAN THIS ROUTINE GENERATING ITS  00001800
001900*                        OWN -- TWO CALLERS IN THE SAME RUN WERE  00001900
002000*                        COLLIDING ON THE SAME ID.                00002000
002100* 11/02/93  WLT  CR0204  ENTITY-NAME/ENTITY-ID ADDED SO THE LOG   00002100
002200*                        CAN BE READ BACK BY EXPENSE-ID.          00002200
002300* 09/14/98  RFG  Y2K01   TIMESTAMP CONFIRMED CCYYMMDD; NO 2-DIGIT 00002300
002400*                        YEAR FIELDS IN THIS MODULE.  NO CHANGE.  00002400
002500* 05/03/01  JKH  CR0360  WRITE FAILURE NOW RETURNS LK-AUDIT-OK =  00002500
002600*                        'N' AND A REASON INSTEAD OF ABENDING --  00002600
002700*                        CALLER LOGS TO ITS OWN ERROR REPORT AND  00002700
002800*                        CARRIES ON, PER THE APPLICATION OWNER.   00002800
002900* 02/17/05  MBQ  CR0412  EXTENDED FILE NOW CLOSED ON EVERY CALL   00002900
003000*                        SO A STALLED BATCH STEP DOES NOT LEAVE   00003000
003100*                        THE AUDIT FILE OPEN ACROSS JOB STEPS.    00003100
003200****************************************************************  00003200
003300*                                                                 00003300
003400* THIS MODULE IS THE SOLE WRITER OF THE AUDIT LOG.  IT IS CALLED  00003400
003500* BY ANY BATCH PROGRAM THAT NEEDS TO RECORD A STATE-CHANGING      00003500
003600* ACTION (EXBAPPR ON REJECT, EXBMAINT ON CREATE/UPDATE).  THE     00003600
003700* CALLER OWNS THE NEXT-AUDIT-ID COUNTER AND PASSES IT IN; THIS    00003700
003800* MODULE NEVER FAILS THE CALLER -- A WRITE ERROR IS HANDED BACK   00003800
003900* ON LK-AUDIT-OK FOR THE CALLER TO LOG AND SWALLOW.               00003900
004000*                                                                 00004000
004100 ENVIRONMENT DIVISION.                                            00004100
004200 CONFIGURATION SECTION.                                           00004200
004300 SOURCE-COMPUTER. IBM-370.                                        00004300
004400 OBJECT-COMPUTER. IBM-370.                                        00004400
004500 SPECIAL-NAMES.                                                   00004500
004600     C01 IS TOP-OF-FORM.                                          00004600
004700 INPUT-OUTPUT SECTION.                                            00004700
004800 FILE-CONTROL.                                                    00004800
004900     SELECT AUDIT-LOG ASSIGN TO AUDITLOG                          00004900
005000         ORGANIZATION IS SEQUENTIAL                               00005000
005100         FILE STATUS IS WS-AUDIT-FILE-STATUS.                     00005100
005200*                                                                 00005200
005300 DATA DIVISION.                                                   00005300
005400 FILE SECTION.                                                    00005400
005500 FD  AUDIT-LOG                                                    00005500
005600     RECORDING MODE IS F.                                         00005600
005700 COPY AUDCOPY.                                                    00005700
005800*                                                                 00005800
005900 WORKING-STORAGE SECTION.                                         00005900
006000 01  WS-AUDIT-FILE-STATUS        PIC X(02) VALUE SPACES.          00006000
006100     88  WS-AUDIT-FILE-OK              VALUE '00'.                00006100
006150*                                                                 00006150
006160 77  WS-CALL-COUNT               PIC S9(9) COMP-3 VALUE +0.       00006160
006400 01  WS-DATE-TIME-NOW.                                            00006400
006500     05  WS-NOW-DATE             PIC 9(08).                       00006500
006600     05  WS-NOW-DATE-RD REDEFINES WS-NOW-DATE.                    00006600
006700         10  WS-NOW-CCYY         PIC 9(04).                       00006700
006800         10  WS-NOW-MM           PIC 9(02).                       00006800
006900         10  WS-NOW-DD           PIC 9(02).                       00006900
007000     05  WS-NOW-TIME             PIC 9(06).                       00007000
007010     05  WS-NOW-TIME-RD REDEFINES WS-NOW-TIME.                    00007010
007020         10  WS-NOW-HH           PIC 9(02).                       00007020
007030         10  WS-NOW-MN           PIC 9(02).                       00007030
007040         10  WS-NOW-SS           PIC 9(02).                       00007040
007050*                                                                 00007050
007060 01  WS-MSG-WORK-FIELDS.                                          00007060
007070     05  WS-MSG-AUDIT-ID-X       PIC X(09).                       00007070
007100*                                                                 00007100
007200 LINKAGE SECTION.                                                 00007200
007300 01  LK-NEXT-AUDIT-ID            PIC 9(09).                       00007300
007310 01  LK-NEXT-AUDIT-ID-RD REDEFINES LK-NEXT-AUDIT-ID.              00007310
007320     05  LK-NEXT-AUDIT-ID-X      PIC X(09).                       00007320
007400 01  LK-USERNAME                 PIC X(100).                      00007400
007500 01  LK-ACTION                   PIC X(100).                      00007500
007600 01  LK-ENTITY-NAME              PIC X(100).                      00007600
007700 01  LK-ENTITY-ID                PIC 9(09).                       00007700
007800 01  LK-DETAILS                  PIC X(255).                      00007800
007900 01  LK-AUDIT-OK                 PIC X(01).                       00007900
008000     88  LK-AUDIT-WRITE-OK             VALUE 'Y'.                 00008000
008100 01  LK-AUDIT-MSG                PIC X(70).                       00008100
008200*                                                                 00008200
008300****************************************************************  00008300
008400 PROCEDURE DIVISION USING LK-NEXT-AUDIT-ID, LK-USERNAME,          00008400
008500         LK-ACTION, LK-ENTITY-NAME, LK-ENTITY-ID, LK-DETAILS,     00008500
008600         LK-AUDIT-OK, LK-AUDIT-MSG.                               00008600
008700****************************************************************  00008700
008800*                                                                 00008800
008900 000-MAIN.                                                       00008900
009000     ADD +1 TO WS-CALL-COUNT.                                     00009000
009100     MOVE 'Y' TO LK-AUDIT-OK.                                     00009100
009200     MOVE SPACES TO LK-AUDIT-MSG.                                 00009200
009300                                                                  00009300
009400     OPEN EXTEND AUDIT-LOG.                                       00009400
009500     IF NOT WS-AUDIT-FILE-OK                                      00009500
009600        CLOSE AUDIT-LOG                                           00009600
009700        OPEN OUTPUT AUDIT-LOG                                     00009700
009800     END-IF.                                                      00009800
009900     IF NOT WS-AUDIT-FILE-OK                                      00009900
010000        MOVE 'N' TO LK-AUDIT-OK                                   00010000
010100        MOVE 'UNABLE TO OPEN AUDIT LOG FOR WRITE' TO LK-AUDIT-MSG 00010100
010200        GOBACK                                                    00010200
010300     END-IF.                                                      00010300
010400                                                                  00010400
010500     ACCEPT WS-NOW-DATE FROM DATE YYYYMMDD.                       00010500
010600     ACCEPT WS-NOW-TIME FROM TIME.                                00010600
010700                                                                  00010700
010800     MOVE LK-NEXT-AUDIT-ID  TO AUD-AUDIT-ID.                      00010800
010900     MOVE WS-NOW-DATE       TO AUD-TS-DATE-8.                     00010900
011000     MOVE WS-NOW-TIME       TO AUD-TS-TIME-6.                     00011000
011100     MOVE LK-USERNAME       TO AUD-USERNAME.                      00011100
011200     MOVE LK-ACTION         TO AUD-ACTION.                        00011200
011300     MOVE LK-ENTITY-NAME    TO AUD-ENTITY-NAME.                   00011300
011400     MOVE LK-ENTITY-ID      TO AUD-ENTITY-ID.                     00011400
011500     MOVE LK-DETAILS        TO AUD-DETAILS.                       00011500
011700                                                                  00011700
011800     WRITE AUD-LOG-REC.                                           00011800
011900     IF NOT WS-AUDIT-FILE-OK                                      00011900
012000        MOVE 'N' TO LK-AUDIT-OK                                   00012000
012010        MOVE LK-NEXT-AUDIT-ID-X TO WS-MSG-AUDIT-ID-X              00012010
012020        STRING 'AUDIT WRITE FAILED FOR ID '                       00012020
012030               WS-MSG-AUDIT-ID-X   DELIMITED BY SIZE              00012030
012040               ' AT '              DELIMITED BY SIZE              00012040
012050               WS-NOW-HH           DELIMITED BY SIZE              00012050
012060               ':'                 DELIMITED BY SIZE              00012060
012070               WS-NOW-MN           DELIMITED BY SIZE              00012070
012080               ', FILE STATUS '    DELIMITED BY SIZE              00012080
012200               WS-AUDIT-FILE-STATUS DELIMITED BY SIZE             00012200
012300               INTO LK-AUDIT-MSG                                  00012300
012400     END-IF.                                                      00012400
012500                                                                  00012500
012600     CLOSE AUDIT-LOG.                                             00012600
012700                                                                  00012700
012800     GOBACK.                                                      00012800
