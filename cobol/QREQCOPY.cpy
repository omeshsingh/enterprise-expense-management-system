000100******************************************************************00000100
000200*    QREQCOPY  --  PENDING-QUEUE REQUEST PARAMETER RECORD         *00000200
000300*    ONE CARD TELLS EXBQUEUE WHOSE QUEUE TO BUILD                 *00000300
000400******************************************************************00000400
000500 01  QRQ-REQUEST-REC.                                             00000500
000600     05  QRQ-REQUESTOR-USER-ID   PIC 9(09).                       00000600
000700     05  QRQ-REQUESTOR-USERNAME  PIC X(50).                       00000700
000800     05  QRQ-ROLE-MANAGER        PIC X(01).                       00000800
000900         88  QRQ-HOLDS-ROLE-MANAGER    VALUE 'Y'.                 00000900
001000     05  QRQ-ROLE-FINANCE        PIC X(01).                       00001000
001100         88  QRQ-HOLDS-ROLE-FINANCE    VALUE 'Y'.                 00001100
001200     05  QRQ-ROLE-ADMIN          PIC X(01).                       00001200
001300         88  QRQ-HOLDS-ROLE-ADMIN      VALUE 'Y'.                 00001300
001400     05  FILLER                  PIC X(20).                       00001400
