000100******************************************************************00000100
000200*    APVACOPY  --  APPROVAL ACTION TRANSACTION RECORD             *00000200
000300*    ONE RECORD DRIVES ONE APPROVE/REJECT DECISION IN EXBAPPR     *00000300
000400******************************************************************00000400
000500 01  APV-ACTION-REC.                                              00000500
000600     05  APV-EXPENSE-ID          PIC 9(09).                       00000600
000700     05  APV-APPROVER-USER-ID    PIC 9(09).                       00000700
000800     05  APV-APPROVER-USERNAME   PIC X(50).                       00000800
000900     05  APV-IS-MGR-OF-OWNER     PIC X(01).                       00000900
001000         88  APV-IS-MANAGER-OF-OWNER   VALUE 'Y'.                 00001000
001100     05  APV-ROLE-MANAGER        PIC X(01).                       00001100
001200         88  APV-HOLDS-ROLE-MANAGER    VALUE 'Y'.                 00001200
001300     05  APV-ROLE-FINANCE        PIC X(01).                       00001300
001400         88  APV-HOLDS-ROLE-FINANCE    VALUE 'Y'.                 00001400
001500     05  APV-ROLE-ADMIN          PIC X(01).                       00001500
001600         88  APV-HOLDS-ROLE-ADMIN      VALUE 'Y'.                 00001600
001700     05  APV-ACTION-CODE         PIC X(01).                       00001700
001800         88  APV-ACTION-APPROVE        VALUE 'A'.                 00001800
001900         88  APV-ACTION-REJECT         VALUE 'R'.                 00001900
002000     05  APV-COMMENTS            PIC X(255).                      00002000
002100     05  FILLER                  PIC X(10).                       00002100
