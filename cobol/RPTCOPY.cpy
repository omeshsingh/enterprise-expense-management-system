000100******************************************************************00000100
000200*    RPTCOPY  --  MANAGEMENT REPORT OUTPUT RECORDS FOR EXBRPT     *00000200
000300******************************************************************00000300
000400 01  MTR-MONTHLY-TREND-REC.                                       00000400
000500     05  MTR-PERIOD              PIC X(07).                       00000500
000600     05  MTR-TOTAL-AMOUNT        PIC S9(9)V99 COMP-3.             00000600
000700     05  FILLER                  PIC X(10).                       00000700
000800 01  CBD-CATEGORY-BREAKDOWN-REC.                                  00000800
000900     05  CBD-CATEGORY-NAME       PIC X(100).                      00000900
001000     05  CBD-TOTAL-AMOUNT        PIC S9(9)V99 COMP-3.             00001000
001100     05  FILLER                  PIC X(10).                       00001100
