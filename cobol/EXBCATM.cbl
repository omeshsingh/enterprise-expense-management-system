000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF THE SYSTEMS GROUP              00000200
000300****************************************************************  00000300
000400 IDENTIFICATION DIVISION.                                         00000400
000500 PROGRAM-ID.    EXBCATM.                                          00000500
000600 AUTHOR.        D STOUT.                                          00000600
000700 INSTALLATION.  SYSTEMS GROUP - BATCH DEVELOPMENT.                00000700
000800 DATE-WRITTEN.  04/16/91.                                         00000800
000900 DATE-COMPILED.                                                   00000900
001000 SECURITY.      NON-CONFIDENTIAL.                                 00001000
001100*                                                                 00001100
001200****************************************************************  00001200
001300* CHANGE LOG                                                      00001300
001400*                                                                 00001400
001500* 04/16/91  DRS  ORIG    INITIAL WRITE - EXPENSE CATEGORY MASTER  00001500
001600*                        ADD/RENAME MAINTENANCE RUN.              00001600
001700* 10/05/92  DRS  CR0126  UNIQUENESS CHECK ON CREATE MADE EXACT    00001700
001800*                        MATCH, NOT CASE-FOLDED -- TWO CATEGORIES 00001800
001900*                        NAMED 'TRAVEL' AND 'Travel' WERE BOTH    00001900
002000*                        ACCEPTED BY THE OLD FOLDED COMPARE.      00002000
002100* 11/02/93  WLT  CR0204  RENAME NOW CHECKS FOR COLLISION AGAINST  00002100
002200*                        ANOTHER CATEGORY-ID, NOT JUST ANY MATCH, 00002200
002300*                        SO A CATEGORY CAN BE "RENAMED" TO ITS    00002300
002400*                        OWN CURRENT NAME WITHOUT ERROR.          00002400
002500* 09/21/98  RFG  Y2K01   NO DATE FIELDS IN THIS PROGRAM.  NO      00002500
002600*                        CHANGE REQUIRED.                         00002600
002700* 02/17/05  MBQ  CR0412  NEXT-CATEGORY-ID NOW DERIVED FROM THE    00002700
002800*                        MASTER ON EVERY RUN -- GENERATOR FILE    00002800
002900*                        RETIRED.                                 00002900
003000****************************************************************  00003000
003100*                                                                 00003100
003200* THIS PROGRAM APPLIES CATEGORY MAINTENANCE TRANSACTIONS -- ADD   00003200
003300* AND RENAME -- AGAINST THE EXPENSE CATEGORY MASTER.  THE MASTER  00003300
003400* IS READ ENTIRELY INTO A WORKING-STORAGE TABLE, UPDATED IN       00003400
003500* PLACE, AND REWRITTEN AT END OF RUN.  NO AUDIT LOG OR HISTORY    00003500
003600* SIDE EFFECTS ON THIS PATH -- SEE EXBAPPR/EXBMAINT FOR THOSE.    00003600
003700*                                                                 00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-370.                                        00004000
004100 OBJECT-COMPUTER. IBM-370.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM.                                          00004300
004400 INPUT-OUTPUT SECTION.                                            00004400
004500 FILE-CONTROL.                                                    00004500
004600     SELECT CATEGORY-MASTER ASSIGN TO CATMAST                     00004600
004700         ORGANIZATION IS SEQUENTIAL                               00004700
004800         FILE STATUS IS WS-CATMAST-STATUS.                        00004800
004900     SELECT CATEGORY-ACTIONS ASSIGN TO CTAACTNS                   00004900
005000         ORGANIZATION IS SEQUENTIAL                               00005000
005100         FILE STATUS IS WS-CTAACTN-STATUS.                        00005100
005200     SELECT ERROR-REPORT ASSIGN TO ERRRPT                         00005200
005300         ORGANIZATION IS SEQUENTIAL                               00005300
005400         FILE STATUS IS WS-ERRRPT-STATUS.                         00005400
005500*                                                                 00005500
005600 DATA DIVISION.                                                   00005600
005700 FILE SECTION.                                                    00005700
005800 FD  CATEGORY-MASTER                                              00005800
005900     RECORDING MODE IS F.                                         00005900
006000 01  CAT-MASTER-REC.                                              00006000
006100 COPY CATCOPY REPLACING ==:TAG:== BY ==CAT==.                     00006100
006200*                                                                 00006200
006300 FD  CATEGORY-ACTIONS                                             00006300
006400     RECORDING MODE IS F.                                         00006400
006500 COPY CATACOPY.                                                   00006500
006600*                                                                 00006600
006700 FD  ERROR-REPORT                                                 00006700
006800     RECORDING MODE IS F.                                         00006800
006900 01  REPORT-RECORD                   PIC X(132).                  00006900
007000*                                                                 00007000
007100 WORKING-STORAGE SECTION.                                         00007100
007200 01  SYSTEM-DATE-AND-TIME.                                        00007200
007300     05  CURRENT-DATE-8              PIC 9(08).                   00007300
007400     05  CURRENT-DATE-8R REDEFINES CURRENT-DATE-8.                00007400
007500         10  CURRENT-CCYY            PIC 9(04).                   00007500
007600         10  CURRENT-MM              PIC 9(02).                   00007600
007700         10  CURRENT-DD              PIC 9(02).                   00007700
007710     05  CURRENT-TIME-6              PIC 9(06).                   00007710
007720     05  CURRENT-TIME-6R REDEFINES CURRENT-TIME-6.                00007720
007730         10  CURRENT-HH              PIC 9(02).                   00007730
007740         10  CURRENT-MN              PIC 9(02).                   00007740
007750         10  CURRENT-SS              PIC 9(02).                   00007750
007800*                                                                 00007800
007900 01  WS-FILE-STATUS-FIELDS.                                       00007900
008000     05  WS-CATMAST-STATUS           PIC X(02) VALUE SPACES.      00008000
008100         88  WS-CATMAST-OK                 VALUE '00'.            00008100
008200         88  WS-CATMAST-EOF                VALUE '10'.            00008200
008300     05  WS-CTAACTN-STATUS           PIC X(02) VALUE SPACES.      00008300
008400         88  WS-CTAACTN-OK                 VALUE '00'.            00008400
008500         88  WS-CTAACTN-EOF                VALUE '10'.            00008500
008600     05  WS-ERRRPT-STATUS            PIC X(02) VALUE SPACES.      00008600
008700         88  WS-ERRRPT-OK                  VALUE '00'.            00008700
008800*                                                                 00008800
008900 01  WS-SWITCHES.                                                 00008900
009000     05  WS-ACTIONS-EOF-SW           PIC X(01) VALUE 'N'.         00009000
009100         88  WS-ACTIONS-EOF                VALUE 'Y'.             00009100
009200     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.         00009200
009300         88  WS-CATEGORY-FOUND             VALUE 'Y'.             00009300
009400     05  WS-DUP-SW                   PIC X(01) VALUE 'N'.         00009400
009500         88  WS-DUP-NAME-FOUND             VALUE 'Y'.             00009500
009600*                                                                 00009600
009700 01  WS-CATEGORY-TABLE.                                           00009700
009800     05  WS-CATEGORY-COUNT           PIC S9(9) COMP VALUE +0.     00009800
009900     05  WS-CATEGORY-ENTRY OCCURS 5000 TIMES                      00009900
010000                      INDEXED BY CAT-IX, DUP-IX.                  00010000
010100 COPY CATCOPY REPLACING ==:TAG:== BY ==TBL==.                     00010100
010200*                                                                 00010200
010300 01  WS-WORK-COUNTERS.                                            00010300
010400     05  WS-NEXT-CATEGORY-ID         PIC 9(09) VALUE 1.           00010400
010500*                                                                 00010500
010600 01  WS-ACTION-WORK-FIELDS.                                       00010600
010700     05  WS-REASON-TEXT              PIC X(70).                   00010700
010750*                                                                 00010750
010760 77  WS-ERR-ID-EDIT                  PIC ZZZZZZZZ9.               00010760
010900*                                                                 00010900
011000 01  REPORT-TOTALS.                                               00011000
011100     05  NUM-ACTIONS-READ            PIC S9(9) COMP-3 VALUE +0.   00011100
011200     05  NUM-CREATED                 PIC S9(9) COMP-3 VALUE +0.   00011200
011300     05  NUM-RENAMED                 PIC S9(9) COMP-3 VALUE +0.   00011300
011400     05  NUM-ACTION-ERRORS           PIC S9(9) COMP-3 VALUE +0.   00011400
011500*                                                                 00011500
011600 COPY ERRCOPY.                                                    00011600
011700*                                                                 00011700
011800 01  RPT-HEADER1.                                                 00011800
011900     05  FILLER   PIC X(20) VALUE 'EXBCATM - CATEGORY '.          00011900
012000     05  FILLER   PIC X(22) VALUE 'MAINTENANCE RUN FOR '.         00012000
012100     05  RPT-HDR-MM       PIC 99.                                 00012100
012200     05  FILLER   PIC X(01) VALUE '/'.                            00012200
012300     05  RPT-HDR-DD       PIC 99.                                 00012300
012400     05  FILLER   PIC X(01) VALUE '/'.                            00012400
012500     05  RPT-HDR-CCYY     PIC 9999.                               00012500
012600     05  FILLER   PIC X(82) VALUE SPACES.                         00012600
012700*                                                                 00012700
012800 01  RPT-TOTALS-HDR.                                              00012800
012900     05  FILLER  PIC X(30) VALUE 'MAINTENANCE RUN CONTROL TOTALS'.00012900
013000     05  FILLER   PIC X(102) VALUE SPACES.                        00013000
013100*                                                                 00013100
013200 01  RPT-TOTALS-DETAIL.                                           00013200
013300     05  RPT-TOT-LABEL    PIC X(30) VALUE SPACES.                 00013300
013400     05  RPT-TOT-VALUE    PIC ZZZ,ZZZ,ZZ9.                        00013400
013500     05  FILLER   PIC X(93) VALUE SPACES.                         00013500
013600*                                                                 00013600
013700****************************************************************  00013700
013800 PROCEDURE DIVISION.                                              00013800
013900****************************************************************  00013900
014000*                                                                 00014000
014100 000-MAIN.                                                        00014100
014200     ACCEPT CURRENT-DATE-8 FROM DATE YYYYMMDD.                    00014200
014210     ACCEPT CURRENT-TIME-6 FROM TIME.                             00014210
014300     DISPLAY 'EXBCATM - CATEGORY MAINTENANCE RUN STARTING'        00014300
014310         ' AT ' CURRENT-HH ':' CURRENT-MN ':' CURRENT-SS.         00014310
014400                                                                  00014400
014500     PERFORM 700-OPEN-FILES.                                      00014500
014600     PERFORM 705-LOAD-CATEGORY-TABLE.                             00014600
014700                                                                  00014700
014800     PERFORM 100-PROCESS-ACTIONS UNTIL WS-ACTIONS-EOF.            00014800
014900                                                                  00014900
015000     PERFORM 780-REWRITE-CATEGORY-TABLE.                          00015000
015100                                                                  00015100
015200     PERFORM 800-INIT-REPORT.                                     00015200
015300     PERFORM 850-REPORT-CONTROL-TOTALS.                           00015300
015400                                                                  00015400
015500     PERFORM 790-CLOSE-FILES.                                     00015500
015600     DISPLAY 'EXBCATM - CATEGORY MAINTENANCE RUN COMPLETE'.       00015600
015700     GOBACK.                                                      00015700
015800*                                                                 00015800
015900 100-PROCESS-ACTIONS.                                             00015900
016000     READ CATEGORY-ACTIONS                                        00016000
016100         AT END                                                   00016100
016200             SET WS-ACTIONS-EOF TO TRUE                           00016200
016300     END-READ.                                                    00016300
016400     IF NOT WS-ACTIONS-EOF                                        00016400
016500        ADD 1 TO NUM-ACTIONS-READ                                 00016500
016600        EVALUATE TRUE                                             00016600
016700            WHEN CTA-ACTION-CREATE                                00016700
016800                PERFORM 200-CREATE-CATEGORY                       00016800
016900            WHEN CTA-ACTION-RENAME                                00016900
017000                PERFORM 210-RENAME-CATEGORY                       00017000
017100            WHEN OTHER                                            00017100
017200                MOVE 'INVALID ACTION CODE ON TRANSACTION'         00017200
017300                    TO WS-REASON-TEXT                             00017300
017400                PERFORM 299-REPORT-BAD-ACTION                     00017400
017500        END-EVALUATE                                              00017500
017600     END-IF.                                                      00017600
017700*                                                                 00017700
017800 200-CREATE-CATEGORY.                                             00017800
017900     PERFORM 250-FIND-BY-NAME.                                    00017900
018000     IF WS-DUP-NAME-FOUND                                         00018000
018100        MOVE 'CATEGORY NAME ALREADY EXISTS' TO WS-REASON-TEXT     00018100
018200        PERFORM 299-REPORT-BAD-ACTION                             00018200
018300     ELSE                                                         00018300
018400        PERFORM 205-ADD-TABLE-ENTRY                               00018400
018500     END-IF.                                                      00018500
018600*                                                                 00018600
018700 205-ADD-TABLE-ENTRY.                                             00018700
018800     ADD 1 TO WS-CATEGORY-COUNT.                                  00018800
018900     SET CAT-IX TO WS-CATEGORY-COUNT.                             00018900
019000     MOVE WS-NEXT-CATEGORY-ID   TO TBL-CATEGORY-ID(CAT-IX).       00019000
019100     MOVE CTA-NEW-CATEGORY-NAME TO TBL-CATEGORY-NAME(CAT-IX).     00019100
019200     ADD 1 TO WS-NEXT-CATEGORY-ID.                                00019200
019300     ADD 1 TO NUM-CREATED.                                        00019300
019400*                                                                 00019400
019500 210-RENAME-CATEGORY.                                             00019500
019600     PERFORM 255-LOCATE-CATEGORY.                                 00019600
019700     IF NOT WS-CATEGORY-FOUND                                     00019700
019800        MOVE 'CATEGORY-ID NOT FOUND ON MASTER' TO WS-REASON-TEXT  00019800
019900        PERFORM 299-REPORT-BAD-ACTION                             00019900
020000     ELSE                                                         00020000
020100        PERFORM 250-FIND-BY-NAME                                  00020100
020200        IF WS-DUP-NAME-FOUND                                      00020200
020300           MOVE 'ANOTHER CATEGORY WITH THAT NAME ALREADY EXISTS'  00020300
020400               TO WS-REASON-TEXT                                  00020400
020500           PERFORM 299-REPORT-BAD-ACTION                          00020500
020600        ELSE                                                      00020600
020700           MOVE CTA-NEW-CATEGORY-NAME                             00020700
020800               TO TBL-CATEGORY-NAME(CAT-IX)                       00020800
020900           ADD 1 TO NUM-RENAMED                                   00020900
021000        END-IF                                                    00021000
021100     END-IF.                                                      00021100
021200*                                                                 00021200
021300 250-FIND-BY-NAME.                                                00021300
021400     SET WS-DUP-SW TO 'N'.                                        00021400
021500     SET DUP-IX TO 1.                                             00021500
021600     PERFORM 250-SCAN-NAME-LOOP                                   00021600
021700         UNTIL DUP-IX > WS-CATEGORY-COUNT                         00021700
021800            OR WS-DUP-NAME-FOUND.                                 00021800
021900*                                                                 00021900
022000 250-SCAN-NAME-LOOP.                                              00022000
022100     IF TBL-CATEGORY-NAME(DUP-IX) = CTA-NEW-CATEGORY-NAME         00022100
022200        AND TBL-CATEGORY-ID(DUP-IX) NOT = CTA-CATEGORY-ID         00022200
022300        SET WS-DUP-NAME-FOUND TO TRUE                             00022300
022400     ELSE                                                         00022400
022500        SET DUP-IX UP BY 1                                        00022500
022600     END-IF.                                                      00022600
022700*                                                                 00022700
022800 255-LOCATE-CATEGORY.                                             00022800
022900     SET WS-FOUND-SW TO 'N'.                                      00022900
023000     SET CAT-IX TO 1.                                             00023000
023100     SEARCH WS-CATEGORY-ENTRY                                     00023100
023200         AT END                                                   00023200
023300             CONTINUE                                             00023300
023400         WHEN TBL-CATEGORY-ID(CAT-IX) = CTA-CATEGORY-ID           00023400
023500             SET WS-CATEGORY-FOUND TO TRUE                        00023500
023600     END-SEARCH.                                                  00023600
023700*                                                                 00023700
023800 299-REPORT-BAD-ACTION.                                           00023800
023900     MOVE CTA-CATEGORY-ID TO WS-ERR-ID-EDIT.                      00023900
024000     STRING 'CATEGORY-ID ' WS-ERR-ID-EDIT DELIMITED BY SIZE       00024000
024100            INTO ERR-KEY-TEXT                                     00024100
024200     END-STRING.                                                  00024200
024300     MOVE WS-REASON-TEXT TO ERR-REASON-TEXT.                      00024300
024400     WRITE REPORT-RECORD FROM ERR-REPORT-LINE.                    00024400
024500     ADD 1 TO NUM-ACTION-ERRORS.                                  00024500
024600*                                                                 00024600
024700 700-OPEN-FILES.                                                  00024700
024800     OPEN INPUT  CATEGORY-ACTIONS.                                00024800
024900     OPEN OUTPUT ERROR-REPORT.                                    00024900
025000*                                                                 00025000
025100 705-LOAD-CATEGORY-TABLE.                                         00025100
025200     MOVE 1 TO WS-NEXT-CATEGORY-ID.                               00025200
025300     OPEN INPUT CATEGORY-MASTER.                                  00025300
025400     IF WS-CATMAST-OK                                             00025400
025500        PERFORM 705-READ-CATEGORY-LOOP UNTIL WS-CATMAST-EOF       00025500
025600     END-IF.                                                      00025600
025700     CLOSE CATEGORY-MASTER.                                       00025700
025800*                                                                 00025800
025900 705-READ-CATEGORY-LOOP.                                          00025900
026000     READ CATEGORY-MASTER                                         00026000
026100         AT END                                                   00026100
026200             SET WS-CATMAST-EOF TO TRUE                           00026200
026300     END-READ.                                                    00026300
026400     IF NOT WS-CATMAST-EOF                                        00026400
026500        ADD 1 TO WS-CATEGORY-COUNT                                00026500
026600        SET CAT-IX TO WS-CATEGORY-COUNT                           00026600
026700        MOVE CAT-MASTER-REC TO WS-CATEGORY-ENTRY(CAT-IX)          00026700
026800        IF CAT-CATEGORY-ID NOT LESS THAN WS-NEXT-CATEGORY-ID      00026800
026900           COMPUTE WS-NEXT-CATEGORY-ID = CAT-CATEGORY-ID + 1      00026900
027000        END-IF                                                    00027000
027100     END-IF.                                                      00027100
027200*                                                                 00027200
027300 780-REWRITE-CATEGORY-TABLE.                                      00027300
027400     OPEN OUTPUT CATEGORY-MASTER.                                 00027400
027500     PERFORM 780-WRITE-CATEGORY-LOOP                              00027500
027600         VARYING CAT-IX FROM 1 BY 1                               00027600
027700         UNTIL CAT-IX > WS-CATEGORY-COUNT.                        00027700
027800     CLOSE CATEGORY-MASTER.                                       00027800
027900*                                                                 00027900
028000 780-WRITE-CATEGORY-LOOP.                                         00028000
028100     MOVE WS-CATEGORY-ENTRY(CAT-IX) TO CAT-MASTER-REC.            00028100
028200     WRITE CAT-MASTER-REC.                                        00028200
028300*                                                                 00028300
028400 790-CLOSE-FILES.                                                 00028400
028500     CLOSE CATEGORY-ACTIONS.                                      00028500
028600     CLOSE ERROR-REPORT.                                          00028600
028700*                                                                 00028700
028800 800-INIT-REPORT.                                                 00028800
028900     MOVE CURRENT-MM   TO RPT-HDR-MM.                             00028900
029000     MOVE CURRENT-DD   TO RPT-HDR-DD.                             00029000
029100     MOVE CURRENT-CCYY TO RPT-HDR-CCYY.                           00029100
029200     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00029200
029300     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR AFTER 2.             00029300
029400*                                                                 00029400
029500 850-REPORT-CONTROL-TOTALS.                                       00029500
029600     MOVE 'ACTIONS READ'          TO RPT-TOT-LABEL.               00029600
029700     MOVE NUM-ACTIONS-READ        TO RPT-TOT-VALUE.               00029700
029800     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 2.          00029800
029900     MOVE 'CATEGORIES CREATED'    TO RPT-TOT-LABEL.               00029900
030000     MOVE NUM-CREATED             TO RPT-TOT-VALUE.               00030000
030100     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.          00030100
030200     MOVE 'CATEGORIES RENAMED'    TO RPT-TOT-LABEL.               00030200
030300     MOVE NUM-RENAMED             TO RPT-TOT-VALUE.               00030300
030400     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.          00030400
030500     MOVE 'REJECTED - VALIDATION'  TO RPT-TOT-LABEL.              00030500
030600     MOVE NUM-ACTION-ERRORS       TO RPT-TOT-VALUE.               00030600
030700     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL AFTER 1.          00030700
